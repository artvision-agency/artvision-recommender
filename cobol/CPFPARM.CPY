000100*----------------------------------------------------------------*        
000200* CPFPARM.CPY                                                             
000300* SISTEMA:      ARTVISION - PIPELINE DE CANDIDATOS (CANDPIPE)             
000400* LAYOUT:       PARAMETROS DE ETAPA (LINKAGE)                             
000500* USO:          MONTADA PELO CHAMADOR (SEOPRIOR/PORTFEED) A CADA          
000600*               CALL CANDPIPE, CONFORME A ETAPA PEDIDA EM                 
000700*               CPF-STEP-CODE                                             
000800* VERSOES:      DATA        PROGRAMADOR   DESCRICAO                       
000900*               ----------  ------------  ----------------------          
001000*               22/07/1986  A.NUNES       LAYOUT INICIAL - OS0255         
001100*----------------------------------------------------------------*        
001200 01  CPF-PARAMETROS.                                                      
001300     05  CPF-STEP-CODE           PIC X(2).                                
001400         88  CPF-FILTRO-VISTOS       VALUE "01".                          
001500         88  CPF-FILTRO-MINIMO       VALUE "02".                          
001600         88  CPF-SELECAO-TOPN        VALUE "03".                          
001700         88  CPF-SELECAO-DIVERSID    VALUE "04".                          
001800     05  CPF-SCORE-MINIMO        PIC S9(7)V9(4).                          
001900     05  CPF-TOPN                PIC 9(3) COMP.                           
002000     05  CPF-MAX-POR-FONTE       PIC 9(3) COMP.                           
002100     05  CPF-QTDE-VISTOS         PIC 9(3) COMP.                           
002200     05  FILLER-CPF-PARAMETROS   PIC X(1).                                
002300     05  CPF-VISTOS OCCURS 50 TIMES                                       
002400             INDEXED BY CPF-V-IDX                                         
002500             PIC X(12).                                                   
