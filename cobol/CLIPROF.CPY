000100*----------------------------------------------------------------*        
000200* CLIPROF.CPY                                                    *        
000300* SISTEMA:      ARTVISION - FEED DE NOTIFICACOES DO PORTAL       *        
000400* LAYOUT:       PERFIL DO CLIENTE DO PORTAL (ENTRADA, 1 REG)     *        
000500* ARQUIVO:      CLIFIL - UM UNICO REGISTRO POR EXECUCAO          *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               02/05/2024  A.NUNES       LAYOUT INICIAL - OS4498*        
000900*               19/11/2024  R.TEIXEIRA    HISTORICO DE VISTOS    *RT1119  
001000*----------------------------------------------------------------*        
001100 01  CLIFIL-REG.                                                          
001200     05  CLIENT-ID               PIC X(12).                               
001300     05  COMPANY-NAME            PIC X(30).                               
001400     05  INDUSTRY                PIC X(20).                               
001500     05  ENGAGEMENT-LEVEL        PIC X(6).                                
001600         88  ENGAJAMENTO-BAIXO   VALUE "LOW".                             
001700         88  ENGAJAMENTO-MEDIO   VALUE "MEDIUM".                          
001800         88  ENGAJAMENTO-ALTO    VALUE "HIGH".                            
001900     05  HISTORY-COUNT           PIC 9(3).                                
002000     05  HISTORY-IDS             PIC X(12) OCCURS 50 TIMES.       RT1119  
002100     05  FILLER-CLIPROF          PIC X(4).                        RT1119  
002200*----------------------------------------------------------------*        
002300* REDEFINES DE APOIO - LEITURA EM BLOCO DO HISTORICO DE VISTOS   *RT1119  
002400* PARA COMPARACAO RAPIDA NO FILTRO DE VISTOS (CANDPIPE 4000)     *RT1119  
002500*----------------------------------------------------------------*        
002600 01  FILLER REDEFINES CLIFIL-REG.                                         
002700     05  HIST-CABECALHO          PIC X(71).                               
002800     05  HIST-BLOCO              PIC X(600).                              
002900     05  FILLER-CLIPROF-R        PIC X(4).                                
