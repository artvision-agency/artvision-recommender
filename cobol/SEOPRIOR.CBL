000100IDENTIFICATION DIVISION.                                                  
000200*----------------------------------------------------------------*        
000300 PROGRAM-ID.    SEOPRIOR.                                                 
000400 AUTHOR.        ALBERI NUNES.                                             
000500 INSTALLATION.  HBSIS TECNOLOGIA.                                         
000600 DATE-WRITTEN.  09/01/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - EQUIPE DE BATCH ARTVISION.                  
000900*----------------------------------------------------------------*        
001000* SISTEMA:      ARTVISION - PRIORIZACAO DE CLUSTERS SEO                   
001100* PROGRAMA:     SEOPRIOR (RELATORIO-CLIENTES, GERACAO EM BATCH)           
001200*                                                                         
001300* OBJETIVO:     LER O ARQUIVO DE CLUSTERS DE PALAVRAS-CHAVE E O           
001400*               ARQUIVO DE METRICAS SUPLEMENTARES, CALCULAR O             
001500*               SCORE PONDERADO DE CADA CLUSTER (PRESET SEO),             
001600*               FILTRAR OS QUE JA ESTAO BEM POSICIONADOS OU SEM           
001700*               VOLUME, SELECIONAR OS MELHORES COM DIVERSIDADE            
001800*               ENTRE CLUSTERS EXISTENTES E NOVAS OPORTUNIDADES E         
001900*               EMITIR O RELATORIO DE PRIORIZACAO SEO.                    
002000*                                                                         
002100* VERSOES:      DATA        PROGRAMADOR   OS      DESCRICAO               
002200*               ----------  ------------  ------  ------------            
002300*               09/01/1987  A.NUNES       OS0301  VERSAO INICIAL          
002400*                                                  - LISTAGEM DE          
002500*                                                  CLIENTES POR           
002600*                                                  ORDEM/CLASSE           
002700*               14/08/1989  J.ALMEIDA     OS0870  INCLUIDA QUE-           
002800*                                                  BRA DE PAGINA          
002900*                                                  POR CONTADOR           
003000*                                                  DE LINHAS (ES-         
003100*                                                  TOURAVA O FOR-         
003200*                                                  MULARIO)               
003300*               03/12/1998  M.SOUZA       Y2K01   REVISAO GERAL           
003400*                                                  DE DATAS DE 2          
003500*                                                  DIGITOS - CA-          
003600*                                                  BECALHO PAS-           
003700*                                                  SOU A IMPRIMIR         
003800*                                                  O ANO COM 4            
003900*                                                  DIGITOS                
004000*               14/03/2024  A.NUNES       OS4471  REESCRITO PA-           
004100*                                                  RA O CONTRATO          
004200*                                                  ARTVISION -            
004300*                                                  LISTAGEM DE            
004400*                                                  CLIENTES DEU           
004500*                                                  LUGAR A PRIO-          
004600*                                                  RIZACAO DE             
004700*                                                  CLUSTERS SEO           
004800*                                                  (CALL WSSCORER         
004900*                                                  E CANDPIPE)            
005000*               18/07/2024  A.NUNES       OS4504  INCLUIDOS OS            
005100*                                                  BLOCOS TOP-3 E         
005200*                                                  NOVAS OPORTU-          
005300*                                                  NIDADES NO RE-         
005400*                                                  SUMO DO RELA-          
005500*                                                  TORIO                  
005600*               02/09/2024  R.TEIXEIRA    OS4513  PARAMETRO FO-           
005700*                                                  CUS (COMMER-           
005800*                                                  CIAL) PASSOU           
005900*                                                  A SER LIDO DE          
006000*                                                  WA-ARGUMENTOS          
006100*----------------------------------------------------------------*        
006200 ENVIRONMENT DIVISION.                                                    
006300*----------------------------------------------------------------*        
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM.                                                  
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT CLUSTFIL ASSIGN TO "CLUSTFIL"                                 
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WT-ST-CLUSTFIL.                                   
007200     SELECT METRFIL ASSIGN TO "METRFIL"                                   
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS WT-ST-METRFIL.                                    
007500     SELECT RPTFIL ASSIGN TO "RPTFIL"                                     
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS WT-ST-RPTFIL.                                     
007800 DATA DIVISION.                                                           
007900*----------------------------------------------------------------*        
008000 FILE SECTION.                                                            
008100*----------------------------------------------------------------*        
008200 FD  CLUSTFIL.                                                            
008300 COPY CLUSTREC.                                                           
008400 FD  METRFIL.                                                             
008500 COPY METRREC.                                                            
008600 FD  RPTFIL.                                                              
008700 01  RPTFIL-REG                  PIC X(132).                              
008800*----------------------------------------------------------------*        
008900 WORKING-STORAGE SECTION.                                                 
009000*----------------------------------------------------------------*        
009100 01  WC-CONSTANTES.                                                       
009200     03  WC-LINHAS-POR-PAGINA    PIC 9(2) COMP VALUE 55.                  
009300     03  WC-TOPN                 PIC 9(3) COMP VALUE 7.                   
009400     03  WC-MAX-POR-FONTE        PIC 9(3) COMP VALUE 5.                   
009500     03  FILLER-CONSTANTES       PIC X(1).                                
009600 77  WT-ST-CLUSTFIL              PIC X(2) VALUE SPACES.                   
009700 77  WT-ST-METRFIL               PIC X(2) VALUE SPACES.                   
009800 77  WT-ST-RPTFIL                PIC X(2) VALUE SPACES.                   
009900 77  WT-FIM-CLUSTFIL             PIC X(1) VALUE "N".                      
010000     88  FIM-CLUSTFIL            VALUE "Y".                               
010100 01  WT-CONTADORES.                                                       
010200     03  WT-CT-PAGINA            PIC 9(3) COMP VALUE ZERO.                
010300     03  WT-CT-LINHAS            PIC 9(3) COMP VALUE 99.                  
010400     03  WT-CT-LIDOS             PIC 9(5) COMP VALUE ZERO.                
010500     03  WT-CT-COM-POSICAO       PIC 9(5) COMP VALUE ZERO.                
010600     03  WT-CT-NOVAS             PIC 9(5) COMP VALUE ZERO.                
010700     03  WT-CT-FILTRADOS         PIC 9(5) COMP VALUE ZERO.                
010800     03  WT-CT-REPORTADOS        PIC 9(5) COMP VALUE ZERO.                
010900     03  WT-CT-TOP3              PIC 9(1) COMP VALUE ZERO.                
011000     03  FILLER-CONTADORES       PIC X(1).                                
011100 01  WT-AUXILIARES.                                                       
011200     03  WT-DT-SISTEMA.                                                   
011300         05  WT-ANO              PIC 9(4).                                
011400         05  WT-MES              PIC 9(2).                                
011500         05  WT-DIA              PIC 9(2).                                
011600     03  WT-HR-SISTEMA.                                                   
011700         05  WT-HORA             PIC 9(2).                                
011800         05  WT-MINUTO           PIC 9(2).                                
011900         05  WT-SEGUNDO          PIC 9(2).                                
012000     03  FILLER-AUXILIARES       PIC X(1).                                
012100*----------------------------------------------------------------*        
012200* PARAMETROS DO RUN - EM UM SHOP DE VERDADE VIRIAM DE JCL/PARM;  *        
012300* AQUI SAO FIXADOS CONFORME O BATCH NOTURNO PADRAO DO CONTRATO.  *        
012400*----------------------------------------------------------------*        
012500 01  WA-ARGUMENTOS.                                                       
012600     03  WA-FOCUS                PIC X(10) VALUE "COMMERCIAL".            
012700         88  WA-FOCUS-COMERCIAL  VALUE "COMMERCIAL".                      
012800     03  FILLER-ARGUMENTOS       PIC X(1).                                
012900*----------------------------------------------------------------*        
013000* TABELA DE METRICAS SUPLEMENTARES - CARREGADA UMA VEZ DE        *        
013100* METRFIL, CONSULTADA POR CLUSTER-ID (BUSCA LINEAR - SUBSTITUI   *        
013200* ACESSO COM CHAVE, CONFORME FILES "METRICS-FILE").              *        
013300*----------------------------------------------------------------*        
013400 01  WT-TABELA-METRICAS.                                                  
013500     03  WT-QTDE-METRICAS        PIC 9(3) COMP VALUE ZERO.                
013600     03  FILLER-METRICAS         PIC X(1).                                
013700     03  WT-METRICA OCCURS 200 TIMES                                      
013800             INDEXED BY WT-MT-IDX.                                        
013900         05  WT-MT-CLUSTER-ID    PIC X(12).                               
014000         05  WT-MT-CTR           PIC 9V9(4).                              
014100         05  WT-MT-CONV-RATE     PIC 9V9(4).                              
014200         05  WT-MT-REVENUE       PIC 9(9).                                
014300 01  WT-TABELA-METRICAS-R REDEFINES WT-TABELA-METRICAS.                   
014400     03  FILLER                  PIC X(4).                                
014500     03  WT-METRICAS-DUMP        PIC X(5600).                             
014600*----------------------------------------------------------------*        
014700* AREA DE TRABALHO DOS CANDIDATOS - PARALELA A CND-ITEM (CANDTAB *        
014800* .CPY), MESMO SUBSCRITO CND-IDX/CND-QTDE; GUARDA OS CAMPOS DO   *        
014900* CLUSTER QUE CND-ITEM NAO TEM ESPACO PARA CARREGAR.             *        
015000*----------------------------------------------------------------*        
015100 01  WT-TABELA-CAND-EXT.                                                  
015200     03  WT-CAND-EXT OCCURS 200 TIMES                                     
015300             INDEXED BY WT-CE-IDX.                                        
015400         05  WT-CAND-CLUSTER-ID  PIC X(12).                               
015500         05  WT-CAND-KEYWORD     PIC X(40).                               
015600         05  WT-CAND-POSICAO     PIC 9(3).                                
015700         05  WT-CAND-INTENT      PIC X(13).                               
015800         05  WT-CAND-COMPETICAO  PIC X(6).                                
015900         05  WT-CAND-IMPRESSOES  PIC 9(8).                                
016000         05  WT-CAND-CLICKS      PIC 9(7).                                
016100         05  WT-CAND-CONVERSOES  PIC 9(5).                                
016200         05  WT-CAND-BOUNCE      PIC 9V9(4).                              
016300         05  WT-CAND-TEMPO       PIC 9(4)V9.                              
016400         05  WT-CAND-VOLUME      PIC 9(7).                                
016500         05  WT-CAND-IDADE       PIC 9(4).                                
016600         05  WT-CAND-CTR         PIC 9V9(4).                              
016700         05  WT-CAND-CONV-RATE   PIC 9V9(4).                              
016800         05  WT-CAND-METRICA-ACHOU PIC X(1) VALUE "N".                    
016900             88  WT-METRICA-ACHOU    VALUE "Y".                           
017000         05  FILLER-CAND-EXT     PIC X(1).                                
017100 01  WT-TABELA-CAND-EXT-R REDEFINES WT-TABELA-CAND-EXT.                   
017200     03  WT-CAND-EXT-DUMP        PIC X(18400).                            
017300*----------------------------------------------------------------*        
017400* AREA DE CALCULO DE SINAIS - UMA LINHA POR CLUSTER LIDO         *        
017500*----------------------------------------------------------------*        
017600 01  WT-AREA-SINAIS.                                                      
017700     03  WT-VALOR-CLICK          PIC S9(7)V9(4).                          
017800     03  WT-VALOR-CONVERSAO      PIC S9(7)V9(4).                          
017900     03  WT-VALOR-TEMPO          PIC S9(7)V9(4).                          
018000     03  WT-VALOR-AUTORIDADE     PIC S9(7)V9(4).                          
018100     03  WT-OPORTUNIDADE         PIC S9(7)V9(4).                          
018200     03  WT-CLICKS-DEC           PIC S9(7)V9(4).                          
018300     03  WT-IMPRESSIONS-DEC      PIC S9(9)V9(4).                          
018400     03  WT-CONVERSIONS-DEC      PIC S9(7)V9(4).                          
018500     03  WT-TEMPO-DEC            PIC S9(7)V9(4).                          
018600     03  FILLER-AREA-SINAIS      PIC X(1).                                
018700 01  WT-AREA-SINAIS-R REDEFINES WT-AREA-SINAIS.                           
018800     03  WT-AREA-SINAIS-DUMP     PIC X(73).                               
018900*----------------------------------------------------------------*        
019000* LINHAS DE IMPRESSAO                                            *        
019100*----------------------------------------------------------------*        
019200 01  WR-CAB1.                                                             
019300     03  FILLER                  PIC X(40) VALUE                          
019400         "ARTVISION SEO CLUSTER PRIORITIZER".                             
019500     03  FILLER                  PIC X(8) VALUE "FOCUS: ".                
019600     03  WR-CAB-FOCUS             PIC X(10) VALUE SPACES.                 
019700     03  FILLER                  PIC X(8) VALUE " LIMIT: ".               
019800     03  WR-CAB-LIMIT             PIC ZZ9.                                
019900     03  FILLER                  PIC X(6) VALUE "  DT: ".                 
020000     03  WR-CAB-DATA.                                                     
020100         05  WR-CD-DIA           PIC 9(2).                                
020200         05  FILLER              PIC X(1) VALUE "/".                      
020300         05  WR-CD-MES           PIC 9(2).                                
020400         05  FILLER              PIC X(1) VALUE "/".                      
020500         05  WR-CD-ANO           PIC 9(4).                                
020600     03  FILLER-CAB1             PIC X(41).                               
020700 01  WR-SEP1.                                                             
020800     03  FILLER                  PIC X(131) VALUE ALL "-".                
020900     03  FILLER-SEP1             PIC X(1).                                
021000 01  WR-RESUMO.                                                           
021100     03  FILLER                  PIC X(2) VALUE SPACES.                   
021200     03  WR-RESUMO-ROTULO        PIC X(19).                               
021300     03  FILLER                  PIC X(3) VALUE SPACES.                   
021400     03  WR-RESUMO-VALOR         PIC ZZ,ZZ9.                              
021500     03  FILLER-RESUMO           PIC X(99).                               
021600 01  WT-CAMPOS-EDITADOS.                                                  
021700     03  WT-POS-ED               PIC ZZ9.                                 
021800     03  WT-VOL-ED               PIC Z,ZZZ,ZZ9.                           
021900     03  FILLER-CAMPOS-ED        PIC X(1).                                
022000 01  WR-CAB4.                                                             
022100     03  FILLER                  PIC X(3) VALUE "RK ".                    
022200     03  FILLER                  PIC X(9) VALUE "SCORE    ".              
022300     03  FILLER                  PIC X(13) VALUE "CLUSTER-ID   ".         
022400     03  FILLER                  PIC X(41) VALUE                          
022500         "MAIN KEYWORD                            ".                      
022600     03  FILLER                  PIC X(14) VALUE "POS           ".        
022700     03  FILLER                  PIC X(14) VALUE "INTENT        ".        
022800     03  FILLER                  PIC X(9) VALUE "VOLUME   ".              
022900     03  FILLER                  PIC X(6) VALUE "CONV  ".                 
023000     03  FILLER                  PIC X(16) VALUE                          
023100         "SOURCE          ".                                              
023200     03  FILLER-CAB4             PIC X(6).                                
023300*----------------------------------------------------------------*        
023400 LINKAGE SECTION.                                                         
023500*----------------------------------------------------------------*        
023600 COPY SIGNALTB.                                                           
023700 COPY CANDTAB.                                                            
023800 COPY WSCONFIG.                                                           
023900 COPY CPFPARM.                                                            
024000 01  WL-CONTEXTO.                                                         
024100     05  WL-AUTORITATIVO         PIC X(1).                                
024200     05  WL-RECENTE              PIC X(1).                                
024300     05  FILLER-CONTEXTO         PIC X(1).                                
024400 01  WL-SCORE-SAIDA              PIC S9(7)V9(4).                          
024500*----------------------------------------------------------------*        
024600 PROCEDURE DIVISION.                                                      
024700*----------------------------------------------------------------*        
024800 0000-INICIA SECTION.                                                     
024900 0000.                                                                    
025000     PERFORM 9000-ABRIR-CLUSTFIL                                          
025100         THRU 9000-ABRIR-CLUSTFIL-FIM.                                    
025200     PERFORM 9010-ABRIR-METRFIL                                           
025300         THRU 9010-ABRIR-METRFIL-FIM.                                     
025400     PERFORM 9020-ABRIR-RPTFIL                                            
025500         THRU 9020-ABRIR-RPTFIL-FIM.                                      
025600     MOVE ZERO TO CND-QTDE.                                               
025700     PERFORM 0003-HIDRATA-METRICAS                                        
025800         THRU 0003-HIDRATA-METRICAS-FIM.                                  
025900     PERFORM 0002-LE-CLUSTER                                              
026000         THRU 0002-LE-CLUSTER-FIM.                                        
026100     PERFORM 0001-PROCESSA                                                
026200         THRU 0001-PROCESSA-FIM                                           
026300         UNTIL FIM-CLUSTFIL.                                              
026400     PERFORM 0005-MONTA-SINAIS                                            
026500         THRU 0005-MONTA-SINAIS-FIM                                       
026600         VARYING CND-IDX FROM 1 BY 1                                      
026700         UNTIL CND-IDX > CND-QTDE.                                        
026800     PERFORM 0007-SELECIONA                                               
026900         THRU 0007-SELECIONA-FIM.                                         
027000     PERFORM 0004-IMPRIME-CABECALHO                                       
027100         THRU 0004-IMPRIME-CABECALHO-FIM.                                 
027200     PERFORM 0009-IMPRIME-DETALHE                                         
027300         THRU 0009-IMPRIME-DETALHE-FIM                                    
027400         VARYING CND-IDX FROM 1 BY 1                                      
027500         UNTIL CND-IDX > CND-QTDE.                                        
027600     PERFORM 0010-IMPRIME-RESUMO                                          
027700         THRU 0010-IMPRIME-RESUMO-FIM.                                    
027800     PERFORM 0011-TERMINA                                                 
027900         THRU 0011-TERMINA-FIM.                                           
028000     GOBACK.                                                              
028100 0000-INICIA-FIM.                                                         
028200     EXIT.                                                                
028300*----------------------------------------------------------------*        
028400 0001-PROCESSA SECTION.                                                   
028500 0001.                                                                    
028600*    BATCH FLOW U3 PASSO 1: CADA CLUSTER LIDO VIRA UM CANDIDATO;          
028700*    CURRENT-POSITION CLASSIFICA A FONTE (EXISTING OU NEW-OP-             
028800*    PORTUNITY) E AS REGRAS DE FILTRO (TOP-3/FOCUS/LOW-VOLUME)            
028900*    ELIMINAM OS QUE NAO PRECISAM DE OTIMIZACAO.                          
029000     ADD 1 TO WT-CT-LIDOS.                                                
029100     IF CURRENT-POSITION > ZERO                                           
029200         ADD 1 TO WT-CT-COM-POSICAO                                       
029300     ELSE                                                                 
029400         ADD 1 TO WT-CT-NOVAS                                             
029500     END-IF.                                                              
029600     PERFORM 0004-AVALIA-FILTROS                                          
029700         THRU 0004-AVALIA-FILTROS-FIM.                                    
029800     PERFORM 0002-LE-CLUSTER                                              
029900         THRU 0002-LE-CLUSTER-FIM.                                        
030000 0001-PROCESSA-FIM.                                                       
030100     EXIT.                                                                
030200*----------------------------------------------------------------*        
030300 0002-LE-CLUSTER SECTION.                                                 
030400 0002.                                                                    
030500     READ CLUSTFIL                                                        
030600         AT END                                                           
030700             SET FIM-CLUSTFIL TO TRUE                                     
030800     END-READ.                                                            
030900 0002-LE-CLUSTER-FIM.                                                     
031000     EXIT.                                                                
031100*----------------------------------------------------------------*        
031200 0003-HIDRATA-METRICAS SECTION.                                           
031300 0003.                                                                    
031400*    BATCH FLOW U3 PASSO 2: CARREGA TODAS AS METRICAS NUMA TABELA         
031500*    UMA UNICA VEZ (BUSCA LINEAR NA HORA DE FAZER O JOIN).                
031600     READ METRFIL                                                         
031700         AT END                                                           
031800             GO TO 0003-HIDRATA-METRICAS-FIM                              
031900     END-READ.                                                            
032000     PERFORM 0003-GUARDA-METRICA                                          
032100         THRU 0003-GUARDA-METRICA-FIM                                     
032200         UNTIL WT-ST-METRFIL = "10".                                      
032300 0003-HIDRATA-METRICAS-FIM.                                               
032400     EXIT.                                                                
032500*----------------------------------------------------------------*        
032600 0003-GUARDA-METRICA SECTION.                                             
032700 0003A.                                                                   
032800     ADD 1 TO WT-QTDE-METRICAS.                                           
032900     MOVE CLUSTER-ID OF METRFIL-REG                                       
033000         TO WT-MT-CLUSTER-ID (WT-QTDE-METRICAS).                          
033100     MOVE CTR TO WT-MT-CTR (WT-QTDE-METRICAS).                            
033200     MOVE CONVERSION-RATE                                                 
033300         TO WT-MT-CONV-RATE (WT-QTDE-METRICAS).                           
033400     MOVE REVENUE TO WT-MT-REVENUE (WT-QTDE-METRICAS).                    
033500     READ METRFIL                                                         
033600         AT END                                                           
033700             MOVE "10" TO WT-ST-METRFIL                                   
033800     END-READ.                                                            
033900 0003-GUARDA-METRICA-FIM.                                                 
034000     EXIT.                                                                
034100*----------------------------------------------------------------*        
034200 0004-AVALIA-FILTROS SECTION.                                             
034300 0004.                                                                    
034400*    BUSINESS RULES "U3 - FILTERS": TOP-3, FOCUS E LOW-VOLUME.            
034500     IF CURRENT-POSITION >= 1 AND CURRENT-POSITION <= 3                   
034600         ADD 1 TO WT-CT-FILTRADOS                                         
034700         GO TO 0004-AVALIA-FILTROS-FIM                                    
034800     END-IF.                                                              
034900     IF WA-FOCUS-COMERCIAL AND INTENT-INFORMATIVO                         
035000         ADD 1 TO WT-CT-FILTRADOS                                         
035100         GO TO 0004-AVALIA-FILTROS-FIM                                    
035200     END-IF.                                                              
035300     IF SEARCH-VOLUME < 100                                               
035400         ADD 1 TO WT-CT-FILTRADOS                                         
035500         GO TO 0004-AVALIA-FILTROS-FIM                                    
035600     END-IF.                                                              
035700     PERFORM 0004-GUARDA-CANDIDATO                                        
035800         THRU 0004-GUARDA-CANDIDATO-FIM.                                  
035900 0004-AVALIA-FILTROS-FIM.                                                 
036000     EXIT.                                                                
036100*----------------------------------------------------------------*        
036200 0004-GUARDA-CANDIDATO SECTION.                                           
036300 0004A.                                                                   
036400*    GUARDA O CLUSTER SOBREVIVENTE NA TABELA DE CANDIDATOS (COPIA         
036500*    TAMBEM OS CAMPOS DO REGISTRO QUE 0005/0009 VAO PRECISAR, NA          
036600*    AREA DE TRABALHO INDEXADA PELO MESMO CND-IDX).                       
036700     ADD 1 TO CND-QTDE.                                                   
036800     MOVE CLUSTER-ID       TO CAND-ID (CND-QTDE)                          
036900                              WT-CAND-CLUSTER-ID (CND-QTDE).              
037000     MOVE ZERO             TO CAND-SCORE (CND-QTDE).                      
037100     MOVE "N"              TO CAND-SELECTED (CND-QTDE).                   
037200     MOVE MAIN-KEYWORD     TO WT-CAND-KEYWORD (CND-QTDE).                 
037300     MOVE CURRENT-POSITION TO WT-CAND-POSICAO (CND-QTDE).                 
037400     MOVE INTENT           TO WT-CAND-INTENT (CND-QTDE).                  
037500     MOVE COMPETITION      TO WT-CAND-COMPETICAO (CND-QTDE).              
037600     MOVE IMPRESSIONS      TO WT-CAND-IMPRESSOES (CND-QTDE).              
037700     MOVE CLICKS           TO WT-CAND-CLICKS (CND-QTDE).                  
037800     MOVE CONVERSIONS      TO WT-CAND-CONVERSOES (CND-QTDE).              
037900     MOVE BOUNCE-RATE      TO WT-CAND-BOUNCE (CND-QTDE).                  
038000     MOVE AVG-TIME-ON-PAGE TO WT-CAND-TEMPO (CND-QTDE).                   
038100     MOVE SEARCH-VOLUME    TO WT-CAND-VOLUME (CND-QTDE).                  
038200     MOVE AGE-DAYS         TO WT-CAND-IDADE (CND-QTDE).                   
038300     IF CURRENT-POSITION > ZERO                                           
038400         MOVE "EXISTING        " TO CAND-SOURCE (CND-QTDE)                
038500     ELSE                                                                 
038600         MOVE "NEW-OPPORTUNITY " TO CAND-SOURCE (CND-QTDE)                
038700     END-IF.                                                              
038800     PERFORM 0004-BUSCA-METRICA                                           
038900         THRU 0004-BUSCA-METRICA-FIM.                                     
039000 0004-GUARDA-CANDIDATO-FIM.                                               
039100     EXIT.                                                                
039200*----------------------------------------------------------------*        
039300 0004-BUSCA-METRICA SECTION.                                              
039400 0004B.                                                                   
039500*    JUNCAO COM METRFIL POR CLUSTER-ID; SEM METRICA = ZERO E              
039600*    WT-CAND-METRICA-ACHOU = "N" (OS4582 - NAO BASTA TESTAR CTR/          
039700*    CONV-RATE > ZERO, POIS UMA METRICA ACHADA COM CTR 0,0000 E           
039800*    UM VALOR REAL, NAO AUSENCIA DE METRICA).                             
039900     MOVE ZERO TO WT-CAND-CTR (CND-QTDE)                                  
040000                  WT-CAND-CONV-RATE (CND-QTDE).                           
040100     MOVE "N" TO WT-CAND-METRICA-ACHOU (CND-QTDE).                        
040200     SET WT-MT-IDX TO 1.                                                  
040300     SEARCH WT-METRICA                                                    
040400         AT END                                                           
040500             CONTINUE                                                     
040600         WHEN WT-MT-CLUSTER-ID (WT-MT-IDX) = CLUSTER-ID                   
040700             MOVE WT-MT-CTR (WT-MT-IDX)                                   
040800                 TO WT-CAND-CTR (CND-QTDE)                                
040900             MOVE WT-MT-CONV-RATE (WT-MT-IDX)                             
041000                 TO WT-CAND-CONV-RATE (CND-QTDE)                          
041100             MOVE "Y" TO WT-CAND-METRICA-ACHOU (CND-QTDE)                 
041200     END-SEARCH.                                                          
041300 0004-BUSCA-METRICA-FIM.                                                  
041400     EXIT.                                                                
041500*----------------------------------------------------------------*        
041600 0005-MONTA-SINAIS SECTION.                                               
041700 0005.                                                                    
041800*    BUSINESS RULES "U3 - SEO SIGNAL DERIVATION" + CALL WSSCORER          
041900*    COM O PRESET SEO.                                                    
042000     MOVE "SEO     " TO WCF-PRESET-COD.                                   
042100     PERFORM 0005-CALCULA-CLICK                                           
042200         THRU 0005-CALCULA-CLICK-FIM.                                     
042300     PERFORM 0005-CALCULA-CONVERSAO                                       
042400         THRU 0005-CALCULA-CONVERSAO-FIM.                                 
042500     PERFORM 0005-CALCULA-TEMPO                                           
042600         THRU 0005-CALCULA-TEMPO-FIM.                                     
042700     PERFORM 0005-MONTA-TABELA-SINAIS                                     
042800         THRU 0005-MONTA-TABELA-SINAIS-FIM.                               
042900     MOVE "N" TO WL-AUTORITATIVO WL-RECENTE.                              
043000     IF WT-CAND-CONVERSOES (CND-IDX) >= 10                                
043100         MOVE "Y" TO WL-AUTORITATIVO                                      
043200     END-IF.                                                              
043300     IF WT-CAND-IDADE (CND-IDX) <= 7                                      
043400         MOVE "Y" TO WL-RECENTE                                           
043500     END-IF.                                                              
043600     CALL "WSSCORER" USING WCF-CONFIGURACAO, SGT-TABELA-SINAIS,           
043700         WL-CONTEXTO, WL-SCORE-SAIDA.                                     
043800     MOVE WL-SCORE-SAIDA TO CAND-SCORE (CND-IDX).                         
043900     PERFORM 0006-OPORTUNIDADE                                            
044000         THRU 0006-OPORTUNIDADE-FIM.                                      
044100 0005-MONTA-SINAIS-FIM.                                                   
044200     EXIT.                                                                
044300*----------------------------------------------------------------*        
044400 0005-CALCULA-CLICK SECTION.                                              
044500 0005A.                                                                   
044600*    CLICK = CTR DA METRICA SE A METRICA FOI ACHADA (MESMO QUE            
044700*    O CTR SEJA 0,0000 - E UM VALOR REAL), OU CLICKS/IMPRESSIONS          
044800*    SE A METRICA ESTA MESMO AUSENTE. (OS4582)                            
044900     IF WT-METRICA-ACHOU (CND-IDX)                                        
045000         MOVE WT-CAND-CTR (CND-IDX) TO WT-VALOR-CLICK                     
045100     ELSE                                                                 
045200         IF WT-CAND-IMPRESSOES (CND-IDX) = ZERO                           
045300             MOVE ZERO TO WT-VALOR-CLICK                                  
045400         ELSE                                                             
045500             MOVE WT-CAND-CLICKS (CND-IDX) TO WT-CLICKS-DEC               
045600             MOVE WT-CAND-IMPRESSOES (CND-IDX)                            
045700                 TO WT-IMPRESSIONS-DEC                                    
045800             COMPUTE WT-VALOR-CLICK ROUNDED =                             
045900                 WT-CLICKS-DEC / WT-IMPRESSIONS-DEC                       
046000         END-IF                                                           
046100     END-IF.                                                              
046200 0005-CALCULA-CLICK-FIM.                                                  
046300     EXIT.                                                                
046400*----------------------------------------------------------------*        
046500 0005-CALCULA-CONVERSAO SECTION.                                          
046600 0005B.                                                                   
046700*    CONVERSION = CONVERSION-RATE DA METRICA SE A METRICA FOI             
046800*    ACHADA (MESMO COM VALOR 0,0000), OU CONVERSIONS/CLICKS SE            
046900*    A METRICA ESTA MESMO AUSENTE. (OS4582)                               
047000     IF WT-METRICA-ACHOU (CND-IDX)                                        
047100         MOVE WT-CAND-CONV-RATE (CND-IDX) TO WT-VALOR-CONVERSAO           
047200     ELSE                                                                 
047300         IF WT-CAND-CLICKS (CND-IDX) = ZERO                               
047400             MOVE ZERO TO WT-VALOR-CONVERSAO                              
047500         ELSE                                                             
047600             MOVE WT-CAND-CONVERSOES (CND-IDX)                            
047700                 TO WT-CONVERSIONS-DEC                                    
047800             MOVE WT-CAND-CLICKS (CND-IDX)     TO WT-CLICKS-DEC           
047900             COMPUTE WT-VALOR-CONVERSAO ROUNDED =                         
048000                 WT-CONVERSIONS-DEC / WT-CLICKS-DEC                       
048100         END-IF                                                           
048200     END-IF.                                                              
048300 0005-CALCULA-CONVERSAO-FIM.                                              
048400     EXIT.                                                                
048500*----------------------------------------------------------------*        
048600 0005-CALCULA-TEMPO SECTION.                                              
048700 0005C.                                                                   
048800*    TIME-SPENT = AVG-TIME-ON-PAGE / 600, NO MAXIMO 1.0.                  
048900     MOVE WT-CAND-TEMPO (CND-IDX) TO WT-TEMPO-DEC.                        
049000     COMPUTE WT-VALOR-TEMPO ROUNDED = WT-TEMPO-DEC / 600.                 
049100     IF WT-VALOR-TEMPO > 1.0                                              
049200         MOVE 1.0 TO WT-VALOR-TEMPO                                       
049300     END-IF.                                                              
049400     EVALUATE WT-CAND-COMPETICAO (CND-IDX)                                
049500         WHEN "LOW   "                                                    
049600             MOVE 1.0  TO WT-VALOR-AUTORIDADE                             
049700         WHEN "MEDIUM"                                                    
049800             MOVE 0.5  TO WT-VALOR-AUTORIDADE                             
049900         WHEN "HIGH  "                                                    
050000             MOVE 0.25 TO WT-VALOR-AUTORIDADE                             
050100         WHEN OTHER                                                       
050200             MOVE ZERO TO WT-VALOR-AUTORIDADE                             
050300     END-EVALUATE.                                                        
050400 0005-CALCULA-TEMPO-FIM.                                                  
050500     EXIT.                                                                
050600*----------------------------------------------------------------*        
050700 0005-MONTA-TABELA-SINAIS SECTION.                                        
050800 0005D.                                                                   
050900*    MONTA A SGT-TABELA-SINAIS (SIGNALTB.CPY) COM OS 5 SINAIS             
051000*    DERIVADOS PARA ESTE CLUSTER. (OS4584 - TIME-SPENT FICAVA DE          
051100*    FORA DA TABELA, EMBORA JA CALCULADO EM 0005-CALCULA-TEMPO)           
051200     MOVE 5 TO SGT-QTDE-SINAIS.                                           
051300     MOVE "CLICK       "  TO SIGNAL-TYPE (1).                             
051400     MOVE WT-VALOR-CLICK  TO SIGNAL-VALUE (1).                            
051500     MOVE 1.0             TO SIGNAL-WGT (1).                              
051600     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (1).                      
051700     MOVE "CONVERSION  "  TO SIGNAL-TYPE (2).                             
051800     MOVE WT-VALOR-CONVERSAO TO SIGNAL-VALUE (2).                         
051900     MOVE 1.0             TO SIGNAL-WGT (2).                              
052000     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (2).                      
052100     MOVE "BOUNCE      "  TO SIGNAL-TYPE (3).                             
052200     MOVE WT-CAND-BOUNCE (CND-IDX) TO SIGNAL-VALUE (3).                   
052300     MOVE 1.0             TO SIGNAL-WGT (3).                              
052400     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (3).                      
052500     MOVE "AUTHORITY   "  TO SIGNAL-TYPE (4).                             
052600     MOVE WT-VALOR-AUTORIDADE TO SIGNAL-VALUE (4).                        
052700     MOVE 1.0             TO SIGNAL-WGT (4).                              
052800     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (4).                      
052900     MOVE "TIME-SPENT  "  TO SIGNAL-TYPE (5).                             
053000     MOVE WT-VALOR-TEMPO  TO SIGNAL-VALUE (5).                            
053100     MOVE 1.0             TO SIGNAL-WGT (5).                              
053200     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (5).                      
053300 0005-MONTA-TABELA-SINAIS-FIM.                                            
053400     EXIT.                                                                
053500*----------------------------------------------------------------*        
053600 0006-OPORTUNIDADE SECTION.                                               
053700 0006.                                                                    
053800*    MULTIPLICADOR DE OPORTUNIDADE: SCORE += MIN(VOLUME/10000,1.0)        
053900*    X 2.0 (CLUSTERS DE ALTA DEMANDA SEM ENGAJAMENTO AINDA ASSIM          
054000*    APARECEM NO RELATORIO).                                              
054100     COMPUTE WT-OPORTUNIDADE ROUNDED =                                    
054200         WT-CAND-VOLUME (CND-IDX) / 10000.                                
054300     IF WT-OPORTUNIDADE > 1.0                                             
054400         MOVE 1.0 TO WT-OPORTUNIDADE                                      
054500     END-IF.                                                              
054600     COMPUTE CAND-SCORE (CND-IDX) ROUNDED =                               
054700         CAND-SCORE (CND-IDX) + (WT-OPORTUNIDADE * 2.0).                  
054800 0006-OPORTUNIDADE-FIM.                                                   
054900     EXIT.                                                                
055000*----------------------------------------------------------------*        
055100 0007-SELECIONA SECTION.                                                  
055200 0007.                                                                    
055300*    BATCH FLOW U3 PASSO 5: SELECAO COM DIVERSIDADE, N=7,                 
055400*    MAX-POR-FONTE=5, ENTRE AS DUAS FONTES (EXISTING/NEW-OPP).            
055500     MOVE CPF-SELECAO-DIVERSID TO CPF-STEP-CODE.                          
055600     MOVE WC-TOPN            TO CPF-TOPN.                                 
055700     MOVE WC-MAX-POR-FONTE   TO CPF-MAX-POR-FONTE.                        
055800     CALL "CANDPIPE" USING CND-TABELA-CANDIDATOS, CPF-PARAMETROS.         
055900 0007-SELECIONA-FIM.                                                      
056000     EXIT.                                                                
056100*----------------------------------------------------------------*        
056200* 0007-SELECIONA (VIA CANDPIPE) REORDENA CND-ITEM POR SCORE, MAS *        
056300* CANDPIPE SO CONHECE OS 4 CAMPOS DE CANDTAB.CPY - A TABELA      *        
056400* PARALELA WT-TABELA-CAND-EXT NAO E TOCADA E FICA NA ORDEM DE    *        
056500* MONTAGEM. POR ISSO, DEPOIS DE 0007-SELECIONA, O CLUSTER-ID E   *        
056600* QUEM CORRELACIONA AS DUAS TABELAS - NUNCA MAIS O SUBSCRITO     *        
056700* CND-IDX. (OS4571)                                              *        
056800*----------------------------------------------------------------*        
056900 0008-BUSCA-CAND-EXT SECTION.                                             
057000 0008.                                                                    
057100     SET WT-CE-IDX TO 1.                                                  
057200     SEARCH WT-CAND-EXT                                                   
057300         AT END                                                           
057400             CONTINUE                                                     
057500         WHEN WT-CAND-CLUSTER-ID (WT-CE-IDX) = CAND-ID (CND-IDX)          
057600             CONTINUE                                                     
057700     END-SEARCH.                                                          
057800 0008-BUSCA-CAND-EXT-FIM.                                                 
057900     EXIT.                                                                
058000*----------------------------------------------------------------*        
058100 0004-IMPRIME-CABECALHO SECTION.                                          
058200 0004C1.                                                                  
058300*    IMPRIME CABECALHO DE PAGINA (REPORTS - SEO PRIORITY REPORT).         
058400     ACCEPT WT-DT-SISTEMA FROM DATE YYYYMMDD.                             
058500     ACCEPT WT-HR-SISTEMA FROM TIME.                                      
058600     ADD 1 TO WT-CT-PAGINA.                                               
058700     MOVE WT-DIA TO WR-CD-DIA.                                            
058800     MOVE WT-MES TO WR-CD-MES.                                            
058900     MOVE WT-ANO TO WR-CD-ANO.                                            
059000     MOVE WA-FOCUS TO WR-CAB-FOCUS.                                       
059100     MOVE WC-TOPN  TO WR-CAB-LIMIT.                                       
059200     WRITE RPTFIL-REG FROM WR-CAB1.                                       
059300     WRITE RPTFIL-REG FROM WR-SEP1.                                       
059400     WRITE RPTFIL-REG FROM WR-CAB4.                                       
059500     WRITE RPTFIL-REG FROM WR-SEP1.                                       
059600     MOVE 8 TO WT-CT-LINHAS.                                              
059700 0004-IMPRIME-CABECALHO-FIM.                                              
059800     EXIT.                                                                
059900*----------------------------------------------------------------*        
060000 0009-IMPRIME-DETALHE SECTION.                                            
060100 0009.                                                                    
060200*    UMA LINHA POR CLUSTER SELECIONADO, EM ORDEM DE RANK.                 
060300     IF NOT CAND-FOI-SELEC (CND-IDX)                                      
060400         GO TO 0009-IMPRIME-DETALHE-FIM                                   
060500     END-IF.                                                              
060600     PERFORM 0008-BUSCA-CAND-EXT                                          
060700         THRU 0008-BUSCA-CAND-EXT-FIM.                                    
060800     ADD 1 TO WT-CT-REPORTADOS.                                           
060900     MOVE WT-CT-REPORTADOS     TO PR-RANK.                                
061000     MOVE CAND-SCORE (CND-IDX) TO PR-SCORE.                               
061100     MOVE CAND-ID (CND-IDX)    TO PR-ITEM-ID.                             
061200     MOVE WT-CAND-KEYWORD (WT-CE-IDX) TO PR-TITULO.                       
061300     IF WT-CAND-POSICAO (WT-CE-IDX) = ZERO                                
061400         MOVE "NEW          " TO PR-POS-TIPO                              
061500     ELSE                                                                 
061600         MOVE WT-CAND-POSICAO (WT-CE-IDX) TO WT-POS-ED                    
061700         MOVE WT-POS-ED TO PR-POS-TIPO                                    
061800     END-IF.                                                              
061900     MOVE WT-CAND-INTENT (WT-CE-IDX) TO PR-INTENT-PRIOR.                  
062000     MOVE WT-CAND-VOLUME (WT-CE-IDX) TO PR-VOLUME.                        
062100     MOVE WT-CAND-CONVERSOES (WT-CE-IDX) TO PR-CONV.                      
062200     MOVE CAND-SOURCE (CND-IDX)   TO PR-SOURCE.                           
062300     WRITE RPTFIL-REG FROM PRIOLINE-REG.                                  
062400     ADD 1 TO WT-CT-LINHAS.                                               
062500 0009-IMPRIME-DETALHE-FIM.                                                
062600     EXIT.                                                                
062700*----------------------------------------------------------------*        
062800 0010-IMPRIME-RESUMO SECTION.                                             
062900 0010.                                                                    
063000*    CONTROL BREAK / RESUMO (REPORTS - SEO PRIORITY REPORT).              
063100     WRITE RPTFIL-REG FROM WR-SEP1.                                       
063200     MOVE WT-CT-LIDOS TO WR-RESUMO-VALOR.                                 
063300     MOVE "CLUSTERS READ      " TO WR-RESUMO-ROTULO.                      
063400     WRITE RPTFIL-REG FROM WR-RESUMO.                                     
063500     MOVE WT-CT-COM-POSICAO TO WR-RESUMO-VALOR.                           
063600     MOVE "WITH POSITIONS     " TO WR-RESUMO-ROTULO.                      
063700     WRITE RPTFIL-REG FROM WR-RESUMO.                                     
063800     MOVE WT-CT-NOVAS TO WR-RESUMO-VALOR.                                 
063900     MOVE "NEW OPPORTUNITIES  " TO WR-RESUMO-ROTULO.                      
064000     WRITE RPTFIL-REG FROM WR-RESUMO.                                     
064100     MOVE WT-CT-FILTRADOS TO WR-RESUMO-VALOR.                             
064200     MOVE "FILTERED OUT       " TO WR-RESUMO-ROTULO.                      
064300     WRITE RPTFIL-REG FROM WR-RESUMO.                                     
064400     MOVE WT-CT-REPORTADOS TO WR-RESUMO-VALOR.                            
064500     MOVE "REPORTED           " TO WR-RESUMO-ROTULO.                      
064600     WRITE RPTFIL-REG FROM WR-RESUMO.                                     
064700     MOVE "TOP-3 FOR IMMEDIATE OPTIMIZATION:" TO RPTFIL-REG.              
064800     WRITE RPTFIL-REG.                                                    
064900     MOVE ZERO TO WT-CT-TOP3.                                             
065000     PERFORM 0010-LISTA-TOP3                                              
065100         THRU 0010-LISTA-TOP3-FIM                                         
065200         VARYING CND-IDX FROM 1 BY 1                                      
065300         UNTIL CND-IDX > CND-QTDE                                         
065400             OR WT-CT-TOP3 = 3.                                           
065500     MOVE "NEW CONTENT OPPORTUNITIES:" TO RPTFIL-REG.                     
065600     WRITE RPTFIL-REG.                                                    
065700     PERFORM 0010-LISTA-OPORTUNIDADES                                     
065800         THRU 0010-LISTA-OPORTUNIDADES-FIM                                
065900         VARYING CND-IDX FROM 1 BY 1                                      
066000         UNTIL CND-IDX > CND-QTDE.                                        
066100 0010-IMPRIME-RESUMO-FIM.                                                 
066200     EXIT.                                                                
066300*----------------------------------------------------------------*        
066400* PERCORRE TODA A TABELA JA ORDENADA, NAO SO AS 3 PRIMEIRAS      *        
066500* POSICOES - SE O CAP DE DIVERSIDADE (MAX-POR-FONTE) DESCARTAR   *        
066600* UM DOS 3 MELHORES SCORES, A 4A, 5A... POSICAO SELECIONADA      *        
066700* ENTRA NO LUGAR, ATE COMPLETAR 3 CLUSTERS SELECIONADOS. (OS4583)*        
066800*----------------------------------------------------------------*        
066900 0010-LISTA-TOP3 SECTION.                                                 
067000 0010A.                                                                   
067100     IF CAND-FOI-SELEC (CND-IDX)                                          
067200         PERFORM 0008-BUSCA-CAND-EXT                                      
067300             THRU 0008-BUSCA-CAND-EXT-FIM                                 
067400         MOVE SPACES TO RPTFIL-REG                                        
067500         STRING "  " CAND-ID (CND-IDX) " - "                              
067600             WT-CAND-KEYWORD (WT-CE-IDX)                                  
067700             DELIMITED BY SIZE INTO RPTFIL-REG                            
067800         WRITE RPTFIL-REG                                                 
067900         ADD 1 TO WT-CT-TOP3                                              
068000     END-IF.                                                              
068100 0010-LISTA-TOP3-FIM.                                                     
068200     EXIT.                                                                
068300*----------------------------------------------------------------*        
068400 0010-LISTA-OPORTUNIDADES SECTION.                                        
068500 0010B.                                                                   
068600     IF CAND-FOI-SELEC (CND-IDX)                                          
068700         AND CAND-SOURCE (CND-IDX) = "NEW-OPPORTUNITY "                   
068800         PERFORM 0008-BUSCA-CAND-EXT                                      
068900             THRU 0008-BUSCA-CAND-EXT-FIM                                 
069000         MOVE SPACES TO RPTFIL-REG                                        
069100         MOVE WT-CAND-VOLUME (WT-CE-IDX) TO WT-VOL-ED                     
069200         STRING "  " CAND-ID (CND-IDX) " - VOLUME "                       
069300             WT-VOL-ED                                                    
069400             DELIMITED BY SIZE INTO RPTFIL-REG                            
069500         WRITE RPTFIL-REG                                                 
069600     END-IF.                                                              
069700 0010-LISTA-OPORTUNIDADES-FIM.                                            
069800     EXIT.                                                                
069900*----------------------------------------------------------------*        
070000 0011-TERMINA SECTION.                                                    
070100 0011.                                                                    
070200     CLOSE CLUSTFIL METRFIL RPTFIL.                                       
070300 0011-TERMINA-FIM.                                                        
070400     EXIT.                                                                
070500*----------------------------------------------------------------*        
070600 9000-ABRIR-CLUSTFIL SECTION.                                             
070700 9000.                                                                    
070800     OPEN INPUT CLUSTFIL.                                                 
070900     IF WT-ST-CLUSTFIL NOT = "00"                                         
071000         DISPLAY "SEOPRIOR - ERRO ABERTURA CLUSTFIL: "                    
071100             WT-ST-CLUSTFIL                                               
071200     END-IF.                                                              
071300 9000-ABRIR-CLUSTFIL-FIM.                                                 
071400     EXIT.                                                                
071500*----------------------------------------------------------------*        
071600 9010-ABRIR-METRFIL SECTION.                                              
071700 9010.                                                                    
071800     OPEN INPUT METRFIL.                                                  
071900     IF WT-ST-METRFIL NOT = "00"                                          
072000         DISPLAY "SEOPRIOR - ERRO ABERTURA METRFIL: "                     
072100             WT-ST-METRFIL                                                
072200     END-IF.                                                              
072300 9010-ABRIR-METRFIL-FIM.                                                  
072400     EXIT.                                                                
072500*----------------------------------------------------------------*        
072600 9020-ABRIR-RPTFIL SECTION.                                               
072700 9020.                                                                    
072800     OPEN OUTPUT RPTFIL.                                                  
072900     IF WT-ST-RPTFIL NOT = "00"                                           
073000         DISPLAY "SEOPRIOR - ERRO ABERTURA RPTFIL: "                      
073100             WT-ST-RPTFIL                                                 
073200     END-IF.                                                              
073300 9020-ABRIR-RPTFIL-FIM.                                                   
073400     EXIT.                                                                
