000100IDENTIFICATION DIVISION.                                                  
000200*----------------------------------------------------------------*        
000300 PROGRAM-ID.    WSSCORER.                                                 
000400 AUTHOR.        ALBERI NUNES.                                             
000500 INSTALLATION.  HBSIS TECNOLOGIA.                                         
000600 DATE-WRITTEN.  14/03/1986.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - EQUIPE DE BATCH ARTVISION.                  
000900*----------------------------------------------------------------*        
001000* SISTEMA:      ARTVISION - MOTOR DE PONTUACAO PONDERADA                  
001100* PROGRAMA:     WSSCORER (SUBROTINA, SEM E/S DE ARQUIVO PROPRIA)          
001200*                                                                         
001300* OBJETIVO:     CALCULAR O SCORE PONDERADO DE UM ITEM A PARTIR            
001400*               DE SUA TABELA DE SINAIS DE INTERACAO, APLICANDO           
001500*               DECAIMENTO POR IDADE E OS MULTIPLICADORES DE              
001600*               AUTORIDADE/RECENCIA. CHAMADO POR SEOPRIOR E POR           
001700*               PORTFEED, UM ITEM POR CHAMADA.                            
001800*                                                                         
001900* VERSOES:      DATA        PROGRAMADOR   OS      DESCRICAO               
002000*               ----------  ------------  ------  --------------          
002100*               14/03/1986  A.NUNES       OS0240  VERSAO INICIAL -        
002200*                                                  CALCULO DE PONT        
002300*                                                  ACAO DE CLIENTE        
002400*                                                  POR TABELA DE P        
002500*                                                  SOS FIXA               
002600*               09/09/1988  A.NUNES       OS0512  INCLUIDO FATOR D        
002700*                                                  DECAIMENTO POR         
002800*                                                  IDADE DO CONTAT        
002900*               22/11/1991  J.ALMEIDA     OS1190  CORRECAO NA BUSC        
003000*                                                  DE PESO QUANDO         
003100*                                                  TIPO NAO CONSTA        
003200*                                                  DA TABELA (ESTA        
003300*                                                  VA SOMANDO LIXO        
003400*               03/12/1998  M.SOUZA       Y2K01   REVISAO GERAL DE        
003500*                                                  DATAS DE 2 DIGI        
003600*                                                  TOS NOS PROGRAM        
003700*                                                  AS DO SISTEMA -        
003800*                                                  ESTE PROGRAMA N        
003900*                                                  TEM CAMPO DE DA        
004000*                                                  TA, SO CONTADOR        
004100*                                                  DE DIAS - SEM A        
004200*                                                  TERACAO DE CODI        
004300*               20/02/2024  A.NUNES       OS4460  REAPROVEITADO PA        
004400*                                                  O CONTRATO ARTV        
004500*                                                  SION - TABELA D        
004600*                                                  PESOS FIXA SUBS        
004700*                                                  TITUIDA POR PRE        
004800*                                                  SETS (SEO/CONTE        
004900*                                                  TASK/PORTAL) VI        
005000*                                                  LINKAGE                
005100*               18/07/2024  A.NUNES       OS4502  CORRIGIDO ARRE-         
005200*                                                  DONDAMENTO DO          
005300*                                                  DECAY (4 CASAS)        
005400*               11/06/2024  R.TEIXEIRA    OS4511  PRESETS TASK E          
005500*                                                  CONTENT INCLUI-        
005600*                                                  DOS NA TABELA          
005700*               14/01/2025  R.TEIXEIRA    OS4560  BOOST MULTIPLI-         
005800*                                                  CATIVO (AUTH E         
005900*                                                  RECENCY JUNTOS)        
006000*----------------------------------------------------------------*        
006100 ENVIRONMENT DIVISION.                                                    
006200*----------------------------------------------------------------*        
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800*    SEM ARQUIVOS - SUBROTINA PURA DE CALCULO.                            
006900 DATA DIVISION.                                                           
007000*----------------------------------------------------------------*        
007100 WORKING-STORAGE SECTION.                                                 
007200*----------------------------------------------------------------*        
007300 01  WS-CONSTANTES.                                                       
007400     03  WC-QTDE-PRESETS         PIC 9(1) VALUE 5.                        
007500     03  FILLER-CONSTANTES       PIC X(1).                                
007600 01  WS-CONTADORES.                                                       
007700     03  WT-CT-SINAL             PIC 9(2) COMP VALUE ZERO.                
007800     03  WT-CT-PRESET            PIC 9(2) COMP VALUE ZERO.                
007900     03  FILLER-CONTADORES       PIC X(1).                                
008000 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.                            
008100     03  WT-CT-SINAL-ED          PIC 99.                                  
008200     03  WT-CT-PRESET-ED         PIC 99.                                  
008300     03  FILLER-CONTADORES-ED    PIC X(1).                                
008400 77  WT-TABELA-CARREGADA         PIC X(1) VALUE "N".                      
008500     88  TABELA-JA-CARREGADA     VALUE "Y".                               
008600*----------------------------------------------------------------*        
008700* TABELA MESTRE DE PRESETS - UMA ENTRADA POR PRESET, CARREGADA   *        
008800* UMA UNICA VEZ POR 0500-CARREGA-TABELA-PRESETS. PROCURADA POR   *        
008900* WCF-PRESET-COD EM 1000-CARREGA-PRESET.                         *        
009000*----------------------------------------------------------------*        
009100 01  WS-TABELA-PRESETS.                                                   
009200     03  WS-PRESET-ENTRY OCCURS 5 TIMES                                   
009300             INDEXED BY WS-PR-IDX.                                        
009400         05  WS-PR-COD           PIC X(8).                                
009500         05  WS-PR-QTDE-PESOS    PIC 9(2) COMP.                           
009600         05  WS-PR-HALF-LIFE     PIC 9(3) COMP.                           
009700         05  WS-PR-AUTH-BOOST    PIC 9(1)V9(4).                           
009800         05  WS-PR-RECY-BOOST    PIC 9(1)V9(4).                           
009900         05  WS-PR-PESO OCCURS 13 TIMES                                   
010000                 INDEXED BY WS-PW-IDX.                                    
010100             07  WS-PW-TIPO      PIC X(12).                               
010200             07  WS-PW-VALOR     PIC S9(3)V9(4).                          
010300         05  FILLER-PRESET-ENTRY PIC X(1).                                
010400 01  WS-TABELA-PRESETS-R REDEFINES WS-TABELA-PRESETS.                     
010500     03  WS-PR-BLOCO-DUMP        PIC X(3050).                             
010600*----------------------------------------------------------------*        
010700* AREA DE TRABALHO DO CALCULO                                   *         
010800*----------------------------------------------------------------*        
010900 01  WS-AREA-CALCULO.                                                     
011000     03  WT-SCORE-ACUM           PIC S9(7)V9(4) COMP.                     
011100     03  WT-VALOR-SINAL          PIC S9(7)V9(4) COMP.                     
011200     03  WT-PESO-SINAL           PIC S9(3)V9(4) COMP.                     
011300     03  WT-DECAY-FATOR          PIC 9(1)V9(8) COMP.                      
011400     03  WT-IDADE-DIAS           PIC 9(4) COMP.                           
011500     03  WT-HALF-LIFE            PIC 9(3) COMP.                           
011600     03  WT-EXPOENTE             PIC S9(3)V9(6) COMP.                     
011700     03  WT-BASE-MEIO            PIC 9(1)V9(8) COMP VALUE 0.5.            
011800     03  FILLER-AREA-CALCULO     PIC X(1).                                
011900*----------------------------------------------------------------*        
012000 LINKAGE SECTION.                                                         
012100*----------------------------------------------------------------*        
012200 COPY WSCONFIG.                                                           
012300 COPY SIGNALTB.                                                           
012400 01  WS1-CONTEXTO.                                                        
012500     05  WS1-AUTORITATIVO        PIC X(1).                                
012600         88  WS1-E-AUTORITATIVO  VALUE "Y".                               
012700     05  WS1-RECENTE             PIC X(1).                                
012800         88  WS1-E-RECENTE       VALUE "Y".                               
012900     05  FILLER-WS1-CONTEXTO     PIC X(1).                                
013000 01  WS1-CONTEXTO-R REDEFINES WS1-CONTEXTO.                               
013100     05  WS1-FLAGS-PAR           PIC X(3).                                
013200 01  WS1-SCORE-SAIDA             PIC S9(7)V9(4).                          
013300*----------------------------------------------------------------*        
013400 PROCEDURE DIVISION USING WCF-CONFIGURACAO, SGT-TABELA-SINAIS,            
013500     WS1-CONTEXTO, WS1-SCORE-SAIDA.                                       
013600*----------------------------------------------------------------*        
013700 0000-CONTROLE SECTION.                                                   
013800 0000.                                                                    
013900     IF NOT TABELA-JA-CARREGADA                                           
014000         PERFORM 0500-CARREGA-TABELA-PRESETS                              
014100             THRU 0500-CARREGA-TABELA-PRESETS-FIM                         
014200         SET TABELA-JA-CARREGADA TO TRUE                                  
014300     END-IF.                                                              
014400     PERFORM 1000-CARREGA-PRESET                                          
014500         THRU 1000-CARREGA-PRESET-FIM.                                    
014600     PERFORM 1100-INICIA-SCORE                                            
014700         THRU 1100-INICIA-SCORE-FIM.                                      
014800     PERFORM 2000-ACUMULA-SINAIS                                          
014900         THRU 2000-ACUMULA-SINAIS-FIM                                     
015000         VARYING WT-CT-SINAL FROM 1 BY 1                                  
015100         UNTIL WT-CT-SINAL > SGT-QTDE-SINAIS.                             
015200     PERFORM 3000-APLICA-BOOST                                            
015300         THRU 3000-APLICA-BOOST-FIM.                                      
015400     MOVE WT-SCORE-ACUM TO WS1-SCORE-SAIDA.                               
015500     GOBACK.                                                              
015600 0000-FIM.                                                                
015700     EXIT.                                                                
015800*----------------------------------------------------------------*        
015900 0500-CARREGA-TABELA-PRESETS SECTION.                                     
016000 0500.                                                                    
016100*    CARGA UNICA, NA PRIMEIRA CHAMADA, DA TABELA DE PESOS DE              
016200*    CADA PRESET (REGRA DE NEGOCIO "PRESET WEIGHT CONFIGURATIONS"         
016300*    E "DEFAULT WEIGHT CONFIGURATION"). TIPOS NAO LISTADOS NUM            
016400*    PRESET FICAM AUSENTES DA TABELA (PESO ZERO NA BUSCA).                
016500     INITIALIZE WS-TABELA-PRESETS.                                        
016600*                                                                         
016700     MOVE "DEFAULT " TO WS-PR-COD (1).                                    
016800     MOVE 10         TO WS-PR-QTDE-PESOS (1).                             
016900     MOVE 7          TO WS-PR-HALF-LIFE (1).                              
017000     MOVE 1.5        TO WS-PR-AUTH-BOOST (1).                             
017100     MOVE 1.2        TO WS-PR-RECY-BOOST (1).                             
017200     MOVE "CLICK       "  TO WS-PW-TIPO (1 1).                            
017300     MOVE 1.0             TO WS-PW-VALOR (1 1).                           
017400     MOVE "CONVERSION  "  TO WS-PW-TIPO (1 2).                            
017500     MOVE 5.0             TO WS-PW-VALOR (1 2).                           
017600     MOVE "TIME-SPENT  "  TO WS-PW-TIPO (1 3).                            
017700     MOVE 0.5             TO WS-PW-VALOR (1 3).                           
017800     MOVE "SHARE       "  TO WS-PW-TIPO (1 4).                            
017900     MOVE 3.0             TO WS-PW-VALOR (1 4).                           
018000     MOVE "SAVE        "  TO WS-PW-TIPO (1 5).                            
018100     MOVE 2.0             TO WS-PW-VALOR (1 5).                           
018200     MOVE "RETURN-VISIT"  TO WS-PW-TIPO (1 6).                            
018300     MOVE 2.5             TO WS-PW-VALOR (1 6).                           
018400     MOVE "BOUNCE      "  TO WS-PW-TIPO (1 7).                            
018500     MOVE -1.0            TO WS-PW-VALOR (1 7).                           
018600     MOVE "SKIP        "  TO WS-PW-TIPO (1 8).                            
018700     MOVE -0.5            TO WS-PW-VALOR (1 8).                           
018800     MOVE "HIDE        "  TO WS-PW-TIPO (1 9).                            
018900     MOVE -2.0            TO WS-PW-VALOR (1 9).                           
019000     MOVE "REPORT      "  TO WS-PW-TIPO (1 10).                           
019100     MOVE -5.0            TO WS-PW-VALOR (1 10).                          
019200*                                                                         
019300     MOVE "SEO     " TO WS-PR-COD (2).                                    
019400     MOVE 7          TO WS-PR-QTDE-PESOS (2).                             
019500     MOVE 30         TO WS-PR-HALF-LIFE (2).                              
019600     MOVE 1.5        TO WS-PR-AUTH-BOOST (2).                             
019700     MOVE 1.2        TO WS-PR-RECY-BOOST (2).                             
019800     MOVE "CLICK       "  TO WS-PW-TIPO (2 1).                            
019900     MOVE 1.0             TO WS-PW-VALOR (2 1).                           
020000     MOVE "CONVERSION  "  TO WS-PW-TIPO (2 2).                            
020100     MOVE 10.0            TO WS-PW-VALOR (2 2).                           
020200     MOVE "TIME-SPENT  "  TO WS-PW-TIPO (2 3).                            
020300     MOVE 0.8             TO WS-PW-VALOR (2 3).                           
020400     MOVE "RETURN-VISIT"  TO WS-PW-TIPO (2 4).                            
020500     MOVE 3.0             TO WS-PW-VALOR (2 4).                           
020600     MOVE "AUTHORITY   "  TO WS-PW-TIPO (2 5).                            
020700     MOVE 2.0             TO WS-PW-VALOR (2 5).                           
020800     MOVE "BOUNCE      "  TO WS-PW-TIPO (2 6).                            
020900     MOVE -1.5            TO WS-PW-VALOR (2 6).                           
021000     MOVE "SKIP        "  TO WS-PW-TIPO (2 7).                            
021100     MOVE -0.3            TO WS-PW-VALOR (2 7).                           
021200*                                                                         
021300     MOVE "CONTENT " TO WS-PR-COD (3).                                    
021400     MOVE 7          TO WS-PR-QTDE-PESOS (3).                             
021500     MOVE 7          TO WS-PR-HALF-LIFE (3).                              
021600     MOVE 1.5        TO WS-PR-AUTH-BOOST (3).                             
021700     MOVE 1.5        TO WS-PR-RECY-BOOST (3).                             
021800     MOVE "CLICK       "  TO WS-PW-TIPO (3 1).                            
021900     MOVE 1.0             TO WS-PW-VALOR (3 1).                           
022000     MOVE "TIME-SPENT  "  TO WS-PW-TIPO (3 2).                            
022100     MOVE 2.0             TO WS-PW-VALOR (3 2).                           
022200     MOVE "SHARE       "  TO WS-PW-TIPO (3 3).                            
022300     MOVE 5.0             TO WS-PW-VALOR (3 3).                           
022400     MOVE "SAVE        "  TO WS-PW-TIPO (3 4).                            
022500     MOVE 3.0             TO WS-PW-VALOR (3 4).                           
022600     MOVE "BOUNCE      "  TO WS-PW-TIPO (3 5).                            
022700     MOVE -2.0            TO WS-PW-VALOR (3 5).                           
022800     MOVE "SKIP        "  TO WS-PW-TIPO (3 6).                            
022900     MOVE -0.5            TO WS-PW-VALOR (3 6).                           
023000     MOVE "HIDE        "  TO WS-PW-TIPO (3 7).                            
023100     MOVE -3.0            TO WS-PW-VALOR (3 7).                           
023200*                                                                         
023300     MOVE "TASK    " TO WS-PR-COD (4).                                    
023400     MOVE 5          TO WS-PR-QTDE-PESOS (4).                             
023500     MOVE 3          TO WS-PR-HALF-LIFE (4).                              
023600     MOVE 1.5        TO WS-PR-AUTH-BOOST (4).                             
023700     MOVE 2.0        TO WS-PR-RECY-BOOST (4).                             
023800     MOVE "CONVERSION  "  TO WS-PW-TIPO (4 1).                            
023900     MOVE 5.0             TO WS-PW-VALOR (4 1).                           
024000     MOVE "AUTHORITY   "  TO WS-PW-TIPO (4 2).                            
024100     MOVE 3.0             TO WS-PW-VALOR (4 2).                           
024200     MOVE "CLICK       "  TO WS-PW-TIPO (4 3).                            
024300     MOVE 0.5             TO WS-PW-VALOR (4 3).                           
024400     MOVE "SKIP        "  TO WS-PW-TIPO (4 4).                            
024500     MOVE -2.0            TO WS-PW-VALOR (4 4).                           
024600     MOVE "HIDE        "  TO WS-PW-TIPO (4 5).                            
024700     MOVE -1.0            TO WS-PW-VALOR (4 5).                           
024800*                                                                         
024900     MOVE "PORTAL  " TO WS-PR-COD (5).                                    
025000     MOVE 8          TO WS-PR-QTDE-PESOS (5).                             
025100     MOVE 1          TO WS-PR-HALF-LIFE (5).                              
025200     MOVE 1.5        TO WS-PR-AUTH-BOOST (5).                             
025300     MOVE 2.0        TO WS-PR-RECY-BOOST (5).                             
025400     MOVE "CLICK       "  TO WS-PW-TIPO (5 1).                            
025500     MOVE 2.0             TO WS-PW-VALOR (5 1).                           
025600     MOVE "CONVERSION  "  TO WS-PW-TIPO (5 2).                            
025700     MOVE 5.0             TO WS-PW-VALOR (5 2).                           
025800     MOVE "TIME-SPENT  "  TO WS-PW-TIPO (5 3).                            
025900     MOVE 1.0             TO WS-PW-VALOR (5 3).                           
026000     MOVE "SHARE       "  TO WS-PW-TIPO (5 4).                            
026100     MOVE 3.0             TO WS-PW-VALOR (5 4).                           
026200     MOVE "AUTHORITY   "  TO WS-PW-TIPO (5 5).                            
026300     MOVE 2.0             TO WS-PW-VALOR (5 5).                           
026400     MOVE "SKIP        "  TO WS-PW-TIPO (5 6).                            
026500     MOVE -1.0            TO WS-PW-VALOR (5 6).                           
026600     MOVE "HIDE        "  TO WS-PW-TIPO (5 7).                            
026700     MOVE -3.0            TO WS-PW-VALOR (5 7).                           
026800     MOVE "BOUNCE      "  TO WS-PW-TIPO (5 8).                            
026900     MOVE -0.5            TO WS-PW-VALOR (5 8).                           
027000 0500-CARREGA-TABELA-PRESETS-FIM.                                         
027100     EXIT.                                                                
027200*----------------------------------------------------------------*        
027300 1000-CARREGA-PRESET SECTION.                                             
027400 1000.                                                                    
027500*    LOCALIZA O PRESET PEDIDO PELO CHAMADOR (WCF-PRESET-COD) E            
027600*    COPIA SEUS PESOS PARA A AREA LINKAGE QUE O CHAMADOR VE.              
027700     SET WS-PR-IDX TO 1.                                                  
027800     SEARCH WS-PRESET-ENTRY                                               
027900         AT END                                                           
028000             MOVE "DEFAULT " TO WCF-PRESET-COD                            
028100             SET WS-PR-IDX TO 1                                           
028200         WHEN WS-PR-COD (WS-PR-IDX) = WCF-PRESET-COD                      
028300             CONTINUE                                                     
028400     END-SEARCH.                                                          
028500     MOVE WS-PR-QTDE-PESOS (WS-PR-IDX) TO WCF-QTDE-PESOS.                 
028600     MOVE WS-PR-HALF-LIFE (WS-PR-IDX)  TO WCF-HALF-LIFE-DIAS.             
028700     MOVE WS-PR-AUTH-BOOST (WS-PR-IDX) TO WCF-AUTHORITY-BOOST.            
028800     MOVE WS-PR-RECY-BOOST (WS-PR-IDX) TO WCF-RECENCY-BOOST.              
028900     PERFORM 1010-LIMPA-PESOS                                             
029000         THRU 1010-LIMPA-PESOS-FIM                                        
029100         VARYING WCF-IDX FROM 1 BY 1                                      
029200         UNTIL WCF-IDX > 13.                                              
029300     PERFORM 1020-COPIA-PESOS                                             
029400         THRU 1020-COPIA-PESOS-FIM                                        
029500         VARYING WCF-IDX FROM 1 BY 1                                      
029600         UNTIL WCF-IDX > WCF-QTDE-PESOS.                                  
029700 1000-CARREGA-PRESET-FIM.                                                 
029800     EXIT.                                                                
029900*----------------------------------------------------------------*        
030000 1010-LIMPA-PESOS SECTION.                                                
030100 1010.                                                                    
030200*    ZERA A AREA DE PESOS DO CHAMADOR ANTES DE COPIAR O PRESET.           
030300     MOVE SPACES TO WCF-TIPO-SINAL (WCF-IDX).                             
030400     MOVE ZERO   TO WCF-PESO-VALOR (WCF-IDX).                             
030500 1010-LIMPA-PESOS-FIM.                                                    
030600     EXIT.                                                                
030700*----------------------------------------------------------------*        
030800 1020-COPIA-PESOS SECTION.                                                
030900 1020.                                                                    
031000*    COPIA OS PESOS CONFIGURADOS DO PRESET ENCONTRADO.                    
031100     MOVE WS-PW-TIPO (WS-PR-IDX WCF-IDX)                                  
031200         TO WCF-TIPO-SINAL (WCF-IDX).                                     
031300     MOVE WS-PW-VALOR (WS-PR-IDX WCF-IDX)                                 
031400         TO WCF-PESO-VALOR (WCF-IDX).                                     
031500 1020-COPIA-PESOS-FIM.                                                    
031600     EXIT.                                                                
031700*----------------------------------------------------------------*        
031800 1100-INICIA-SCORE SECTION.                                               
031900 1100.                                                                    
032000*    ZERA O ACUMULADOR ANTES DE SOMAR OS SINAIS DO ITEM ATUAL.            
032100     MOVE ZERO TO WT-SCORE-ACUM.                                          
032200 1100-INICIA-SCORE-FIM.                                                   
032300     EXIT.                                                                
032400*----------------------------------------------------------------*        
032500 2000-ACUMULA-SINAIS SECTION.                                             
032600 2000.                                                                    
032700*    REGRA DE NEGOCIO "SCORE FORMULA" (U1): PARA CADA SINAL,              
032800*    VALOR := VALOR-SINAL X PESO-SINAL, DEPOIS X DECAY(IDADE),            
032900*    E SOMA-SE AO ACUMULADOR MULTIPLICADO PELO PESO DO TIPO.              
033000     PERFORM 2100-BUSCA-PESO                                              
033100         THRU 2100-BUSCA-PESO-FIM.                                        
033200     IF WT-PESO-SINAL = ZERO                                              
033300*        TIPO DE SINAL DESCONHECIDO PARA ESTE PRESET - IGNORA.            
033400         GO TO 2000-ACUMULA-SINAIS-FIM                                    
033500     END-IF.                                                              
033600     COMPUTE WT-VALOR-SINAL ROUNDED =                                     
033700         SIGNAL-VALUE (WT-CT-SINAL) * SIGNAL-WGT (WT-CT-SINAL).           
033800     MOVE SIGNAL-AGE (WT-CT-SINAL) TO WT-IDADE-DIAS.                      
033900     IF WT-IDADE-DIAS > ZERO                                              
034000         PERFORM 2200-CALCULA-DECAY                                       
034100             THRU 2200-CALCULA-DECAY-FIM                                  
034200         COMPUTE WT-VALOR-SINAL ROUNDED =                                 
034300             WT-VALOR-SINAL * WT-DECAY-FATOR                              
034400     END-IF.                                                              
034500     COMPUTE WT-SCORE-ACUM ROUNDED =                                      
034600         WT-SCORE-ACUM + (WT-PESO-SINAL * WT-VALOR-SINAL).                
034700 2000-ACUMULA-SINAIS-FIM.                                                 
034800     EXIT.                                                                
034900*----------------------------------------------------------------*        
035000 2100-BUSCA-PESO SECTION.                                                 
035100 2100.                                                                    
035200*    PROCURA O TIPO DE SINAL NA TABELA DE PESOS DO PRESET ATIVO.          
035300*    TIPO AUSENTE DA TABELA = PESO ZERO (REGRA "UNKNOWN SIGNAL").         
035400     MOVE ZERO TO WT-PESO-SINAL.                                          
035500     SET WCF-IDX TO 1.                                                    
035600     SEARCH WCF-PESO                                                      
035700         AT END                                                           
035800             MOVE ZERO TO WT-PESO-SINAL                                   
035900         WHEN WCF-TIPO-SINAL (WCF-IDX) =                                  
036000                 SIGNAL-TYPE (WT-CT-SINAL)                                
036100             MOVE WCF-PESO-VALOR (WCF-IDX) TO WT-PESO-SINAL               
036200     END-SEARCH.                                                          
036300 2100-BUSCA-PESO-FIM.                                                     
036400     EXIT.                                                                
036500*----------------------------------------------------------------*        
036600 2200-CALCULA-DECAY SECTION.                                              
036700 2200.                                                                    
036800*    REGRA DE NEGOCIO "TIME DECAY" (U1): DECAY = 0.5 ELEVADO A            
036900*    (IDADE-DIAS / HALF-LIFE). A BASE 0.5 COM ELEVACAO A POTENCIA         
037000*    E A FORMA ESCOLHIDA (EQUIVALENTE A E**(-0.693 X IDADE/               
037200     MOVE WCF-HALF-LIFE-DIAS TO WT-HALF-LIFE.                             
037300     IF WT-HALF-LIFE = ZERO                                               
037400         MOVE 1 TO WT-DECAY-FATOR                                         
037500         GO TO 2200-CALCULA-DECAY-FIM                                     
037600     END-IF.                                                              
037700     COMPUTE WT-EXPOENTE ROUNDED =                                        
037800         WT-IDADE-DIAS / WT-HALF-LIFE.                                    
037900     COMPUTE WT-DECAY-FATOR ROUNDED =                                     
038000         WT-BASE-MEIO ** WT-EXPOENTE.                                     
038100 2200-CALCULA-DECAY-FIM.                                                  
038200     EXIT.                                                                
038300*----------------------------------------------------------------*        
038400 3000-APLICA-BOOST SECTION.                                               
038500 3000.                                                                    
038600*    REGRA DE NEGOCIO "SCORE FORMULA" (U1), COLA FINAL: OS DOIS           
038700*    BOOSTS SAO MULTIPLICATIVOS E PODEM OCORRER JUNTOS.                   
038800     IF WS1-E-AUTORITATIVO                                                
038900         COMPUTE WT-SCORE-ACUM ROUNDED =                                  
039000             WT-SCORE-ACUM * WCF-AUTHORITY-BOOST                          
039100     END-IF.                                                              
039200     IF WS1-E-RECENTE                                                     
039300         COMPUTE WT-SCORE-ACUM ROUNDED =                                  
039400             WT-SCORE-ACUM * WCF-RECENCY-BOOST                            
039500     END-IF.                                                              
039600 3000-APLICA-BOOST-FIM.                                                   
039700     EXIT.                                                                
