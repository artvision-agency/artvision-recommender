000100IDENTIFICATION DIVISION.                                                  
000200*----------------------------------------------------------------*        
000300 PROGRAM-ID.    PORTFEED.                                                 
000400 AUTHOR.        ALBERI NUNES.                                             
000500 INSTALLATION.  HBSIS TECNOLOGIA.                                         
000600 DATE-WRITTEN.  03/02/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - EQUIPE DE BATCH ARTVISION.                  
000900*----------------------------------------------------------------*        
001000* SISTEMA:      ARTVISION - FEED DE NOTIFICACOES DO PORTAL                
001100* PROGRAMA:     PORTFEED (RELATORIO-VENDEDORES, GERACAO EM BATCH)         
001200*                                                                         
001300* OBJETIVO:     LER O PERFIL DO CLIENTE (UM REGISTRO) E O ARQUIVO         
001400*               DE NOTIFICACOES DO PORTAL, DESCARTAR AS JA VISTAS         
001500*               E AS DESCARTADAS, CALCULAR O SCORE PONDERADO DE           
001600*               CADA NOTIFICACAO (PRESET PORTAL), SELECIONAR AS           
001700*               MELHORES E EMITIR O FEED PRIORIZADO DO CLIENTE.           
001800*                                                                         
001900* VERSOES:      DATA        PROGRAMADOR   OS      DESCRICAO               
002000*               ----------  ------------  ------  ------------            
002100*               03/02/1987  A.NUNES       OS0312  VERSAO INICIAL          
002200*                                                  - LISTAGEM DE          
002300*                                                  VENDEDORES POR         
002400*                                                  ORDEM/CLASSE           
002500*               22/09/1989  J.ALMEIDA     OS0885  INCLUIDA QUE-           
002600*                                                  BRA DE PAGINA          
002700*                                                  POR CONTADOR           
002800*                                                  DE LINHAS (ES-         
002900*                                                  TOURAVA O FOR-         
003000*                                                  MULARIO)               
003100*               03/12/1998  M.SOUZA       Y2K01   REVISAO GERAL           
003200*                                                  DE DATAS DE 2          
003300*                                                  DIGITOS - CA-          
003400*                                                  BECALHO PAS-           
003500*                                                  SOU A IMPRIMIR         
003600*                                                  O ANO COM 4            
003700*                                                  DIGITOS                
003800*               02/05/2024  A.NUNES       OS4498  REESCRITO PA-           
003900*                                                  RA O CONTRATO          
004000*                                                  ARTVISION -            
004100*                                                  LISTAGEM DE            
004200*                                                  VENDEDORES DEU         
004300*                                                  LUGAR AO FEED          
004400*                                                  DE NOTIFICA-           
004500*                                                  COES DO POR-           
004600*                                                  TAL (CALL              
004700*                                                  WSSCORER E             
004800*                                                  CANDPIPE)              
004900*               19/11/2024  R.TEIXEIRA    RT1119  FILTRO DE VIS-          
005000*                                                  TOS PASSOU A           
005100*                                                  USAR O HISTO-          
005200*                                                  RICO DO PER-           
005300*                                                  FIL DO CLIEN-          
005400*                                                  TE (CLIFIL)            
005500*----------------------------------------------------------------*        
005600 ENVIRONMENT DIVISION.                                                    
005700*----------------------------------------------------------------*        
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT CLIFIL ASSIGN TO "CLIFIL"                                     
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WT-ST-CLIFIL.                                     
006600     SELECT NOTIFIL ASSIGN TO "NOTIFIL"                                   
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WT-ST-NOTIFIL.                                    
006900     SELECT FEEDFIL ASSIGN TO "FEEDFIL"                                   
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WT-ST-FEEDFIL.                                    
007200 DATA DIVISION.                                                           
007300*----------------------------------------------------------------*        
007400 FILE SECTION.                                                            
007500*----------------------------------------------------------------*        
007600 FD  CLIFIL.                                                              
007700 COPY CLIPROF.                                                            
007800 FD  NOTIFIL.                                                             
007900 COPY NOTIFREC.                                                           
008000 FD  FEEDFIL.                                                             
008100 01  FEEDFIL-REG                 PIC X(132).                              
008200*----------------------------------------------------------------*        
008300 WORKING-STORAGE SECTION.                                                 
008400*----------------------------------------------------------------*        
008500 01  WC-CONSTANTES.                                                       
008600     03  WC-LINHAS-POR-PAGINA    PIC 9(2) COMP VALUE 55.                  
008700     03  WC-TOPN                PIC 9(3) COMP VALUE 5.                    
008800     03  FILLER-CONSTANTES       PIC X(1).                                
008900 77  WT-ST-CLIFIL                PIC X(2) VALUE SPACES.                   
009000 77  WT-ST-NOTIFIL               PIC X(2) VALUE SPACES.                   
009100 77  WT-ST-FEEDFIL               PIC X(2) VALUE SPACES.                   
009200 77  WT-FIM-NOTIFIL              PIC X(1) VALUE "N".                      
009300     88  FIM-NOTIFIL             VALUE "Y".                               
009400 01  WT-CONTADORES.                                                       
009500     03  WT-CT-PAGINA            PIC 9(3) COMP VALUE ZERO.                
009600     03  WT-CT-LINHAS            PIC 9(3) COMP VALUE 99.                  
009700     03  WT-CT-LIDOS             PIC 9(5) COMP VALUE ZERO.                
009800     03  WT-CT-VISTAS            PIC 9(5) COMP VALUE ZERO.                
009900     03  WT-CT-DESCARTADAS       PIC 9(5) COMP VALUE ZERO.                
010000     03  WT-CT-REPORTADOS        PIC 9(5) COMP VALUE ZERO.                
010100     03  FILLER-CONTADORES       PIC X(1).                                
010200 01  WT-AUXILIARES.                                                       
010300     03  WT-DT-SISTEMA.                                                   
010400         05  WT-ANO              PIC 9(4).                                
010500         05  WT-MES              PIC 9(2).                                
010600         05  WT-DIA              PIC 9(2).                                
010700     03  WT-HR-SISTEMA.                                                   
010800         05  WT-HORA             PIC 9(2).                                
010900         05  WT-MINUTO           PIC 9(2).                                
011000         05  WT-SEGUNDO          PIC 9(2).                                
011100     03  WT-HV-IDX           PIC 9(3) COMP.                               
011200     03  FILLER-AUXILIARES       PIC X(1).                                
011300*----------------------------------------------------------------*        
011400* AREA DE TRABALHO DOS CANDIDATOS - PARALELA A CND-ITEM (CANDTAB          
011500* .CPY), MESMO SUBSCRITO CND-IDX/CND-QTDE; GUARDA OS CAMPOS DA            
011600* NOTIFICACAO QUE CND-ITEM NAO TEM ESPACO PARA CARREGAR.                  
011700*----------------------------------------------------------------*        
011800 01  WT-TABELA-CAND-EXT.                                                  
011900     03  WT-CAND-EXT OCCURS 200 TIMES                                     
012000             INDEXED BY WT-CE-IDX.                                        
012100         05  WT-CAND-NOTIF-ID    PIC X(12).                               
012200         05  WT-CAND-TIPO        PIC X(16).                               
012300         05  WT-CAND-TITULO      PIC X(40).                               
012400         05  WT-CAND-PRIORIDADE  PIC X(8).                                
012500         05  WT-CAND-IDADE       PIC 9(4).                                
012600         05  WT-CAND-VISTA       PIC X(1).                                
012700         05  WT-CAND-CLICADA     PIC X(1).                                
012800         05  WT-CAND-DESCARTADA  PIC X(1).                                
012900         05  WT-CAND-PERGUNTOU   PIC X(1).                                
013000         05  FILLER-CAND-EXT     PIC X(1).                                
013100 01  WT-TABELA-CAND-EXT-R REDEFINES WT-TABELA-CAND-EXT.                   
013200     03  WT-CAND-EXT-DUMP        PIC X(15400).                            
013300*----------------------------------------------------------------*        
013400* AREA DE CALCULO DE SINAIS - UMA LINHA POR NOTIFICACAO LIDA              
013500*----------------------------------------------------------------*        
013600 01  WT-AREA-SINAIS.                                                      
013700     03  WT-VALOR-CLICK          PIC S9(7)V9(4).                          
013800     03  WT-VALOR-TEMPO          PIC S9(7)V9(4).                          
013900     03  WT-VALOR-HIDE           PIC S9(7)V9(4).                          
014000     03  WT-VALOR-CONVERSAO      PIC S9(7)V9(4).                          
014100     03  WT-VALOR-AUTORIDADE     PIC S9(7)V9(4).                          
014200     03  FILLER-AREA-SINAIS      PIC X(1).                                
014300 01  WT-AREA-SINAIS-R REDEFINES WT-AREA-SINAIS.                           
014400     03  WT-AREA-SINAIS-DUMP     PIC X(41).                               
014500*----------------------------------------------------------------*        
014600* HISTORICO DE VISTOS DO CLIENTE - COPIADO DE CLIFIL-REG PARA A           
014700* AREA DE PARAMETROS DA CHAMADA A CANDPIPE (CPFPARM.CPY).                 
014800*----------------------------------------------------------------*        
014900 01  WT-AREA-CLIENTE.                                                     
015000     03  WT-CLIENT-ID            PIC X(12).                               
015100     03  WT-COMPANY-NAME         PIC X(30).                               
015200     03  FILLER-AREA-CLIENTE     PIC X(1).                                
015300 01  WT-AREA-CLIENTE-R REDEFINES WT-AREA-CLIENTE.                         
015400     03  WT-AREA-CLIENTE-DUMP    PIC X(43).                               
015500*----------------------------------------------------------------*        
015600* LINHAS DE IMPRESSAO                                                     
015700*----------------------------------------------------------------*        
015800 01  WR-CAB1.                                                             
015900     03  FILLER                  PIC X(27) VALUE                          
016000         "ARTVISION PORTAL FEED - ".                                      
016100     03  WR-CAB-CLIENTE           PIC X(12) VALUE SPACES.                 
016200     03  FILLER                  PIC X(3) VALUE " - ".                    
016300     03  WR-CAB-EMPRESA           PIC X(30) VALUE SPACES.                 
016400     03  FILLER                  PIC X(6) VALUE "  DT: ".                 
016500     03  WR-CAB-DATA.                                                     
016600         05  WR-CD-DIA           PIC 9(2).                                
016700         05  FILLER              PIC X(1) VALUE "/".                      
016800         05  WR-CD-MES           PIC 9(2).                                
016900         05  FILLER              PIC X(1) VALUE "/".                      
017000         05  WR-CD-ANO           PIC 9(4).                                
017100     03  FILLER-CAB1             PIC X(41).                               
017200 01  WR-SEP1.                                                             
017300     03  FILLER                  PIC X(131) VALUE ALL "-".                
017400     03  FILLER-SEP1             PIC X(1).                                
017500 01  WR-RESUMO.                                                           
017600     03  FILLER                  PIC X(2) VALUE SPACES.                   
017700     03  WR-RESUMO-ROTULO        PIC X(22).                               
017800     03  FILLER                  PIC X(3) VALUE SPACES.                   
017900     03  WR-RESUMO-VALOR         PIC ZZ,ZZ9.                              
018000     03  FILLER-RESUMO           PIC X(99).                               
018100 01  WR-CAB4.                                                             
018200     03  FILLER                  PIC X(3) VALUE "RK ".                    
018300     03  FILLER                  PIC X(9) VALUE "SCORE    ".              
018400     03  FILLER                  PIC X(13) VALUE "NOTIF-ID     ".         
018500     03  FILLER                  PIC X(41) VALUE                          
018600         "TITLE                                    ".                     
018700     03  FILLER                  PIC X(17) VALUE                          
018800         "TYPE             ".                                             
018900     03  FILLER                  PIC X(9) VALUE "PRIORITY ".              
019000     03  FILLER-CAB4             PIC X(40).                               
019100*----------------------------------------------------------------*        
019200 LINKAGE SECTION.                                                         
019300*----------------------------------------------------------------*        
019400 COPY SIGNALTB.                                                           
019500 COPY CANDTAB.                                                            
019600 COPY WSCONFIG.                                                           
019700 COPY CPFPARM.                                                            
019800 01  WL-CONTEXTO.                                                         
019900     05  WL-AUTORITATIVO         PIC X(1).                                
020000     05  WL-RECENTE              PIC X(1).                                
020100     05  FILLER-CONTEXTO         PIC X(1).                                
020200 01  WL-SCORE-SAIDA              PIC S9(7)V9(4).                          
020300*----------------------------------------------------------------*        
020400 PROCEDURE DIVISION.                                                      
020500*----------------------------------------------------------------*        
020600 0000-INICIA SECTION.                                                     
020700 0000.                                                                    
020800     PERFORM 9000-ABRIR-CLIFIL                                            
020900         THRU 9000-ABRIR-CLIFIL-FIM.                                      
021000     PERFORM 9010-ABRIR-NOTIFIL                                           
021100         THRU 9010-ABRIR-NOTIFIL-FIM.                                     
021200     PERFORM 9020-ABRIR-FEEDFIL                                           
021300         THRU 9020-ABRIR-FEEDFIL-FIM.                                     
021400     MOVE ZERO TO CND-QTDE.                                               
021500     PERFORM 0002-LE-CLIENTE                                              
021600         THRU 0002-LE-CLIENTE-FIM.                                        
021700     PERFORM 0003-LE-NOTIFICACAO                                          
021800         THRU 0003-LE-NOTIFICACAO-FIM.                                    
021900     PERFORM 0001-PROCESSA                                                
022000         THRU 0001-PROCESSA-FIM                                           
022100         UNTIL FIM-NOTIFIL.                                               
022200     PERFORM 0004-FILTRA-VISTAS                                           
022300         THRU 0004-FILTRA-VISTAS-FIM.                                     
022400     PERFORM 0005-MONTA-SINAIS                                            
022500         THRU 0005-MONTA-SINAIS-FIM                                       
022600         VARYING CND-IDX FROM 1 BY 1                                      
022700         UNTIL CND-IDX > CND-QTDE.                                        
022800     PERFORM 0006-SELECIONA                                               
022900         THRU 0006-SELECIONA-FIM.                                         
023000     PERFORM 0007-IMPRIME-CABECALHO                                       
023100         THRU 0007-IMPRIME-CABECALHO-FIM.                                 
023200     PERFORM 0008-IMPRIME-DETALHE                                         
023300         THRU 0008-IMPRIME-DETALHE-FIM                                    
023400         VARYING CND-IDX FROM 1 BY 1                                      
023500         UNTIL CND-IDX > CND-QTDE.                                        
023600     PERFORM 0009-IMPRIME-RESUMO                                          
023700         THRU 0009-IMPRIME-RESUMO-FIM.                                    
023800     PERFORM 0010-TERMINA                                                 
023900         THRU 0010-TERMINA-FIM.                                           
024000     GOBACK.                                                              
024100 0000-INICIA-FIM.                                                         
024200     EXIT.                                                                
024300*----------------------------------------------------------------*        
024400 0001-PROCESSA SECTION.                                                   
024500 0001.                                                                    
024600*    BATCH FLOW U4 PASSO 1: CADA NOTIFICACAO LIDA VIRA UM CANDI-          
024700*    DATO (CAND-SOURCE = PORTAL); A REGRA DISMISSED=Y E APLICADA          
024800*    JA NA LEITURA (NAO HA MOTIVO PARA GUARDAR O QUE SERA SEMPRE          
024900*    DESCARTADO).                                                         
025000     ADD 1 TO WT-CT-LIDOS.                                                
025100     IF NOTIF-DESCARTADA-SIM                                              
025200         ADD 1 TO WT-CT-DESCARTADAS                                       
025300     ELSE                                                                 
025400         PERFORM 0001-GUARDA-CANDIDATO                                    
025500             THRU 0001-GUARDA-CANDIDATO-FIM                               
025600     END-IF.                                                              
025700     PERFORM 0003-LE-NOTIFICACAO                                          
025800         THRU 0003-LE-NOTIFICACAO-FIM.                                    
025900 0001-PROCESSA-FIM.                                                       
026000     EXIT.                                                                
026100*----------------------------------------------------------------*        
026200 0001-GUARDA-CANDIDATO SECTION.                                           
026300 0001A.                                                                   
026400*    GUARDA A NOTIFICACAO SOBREVIVENTE NA TABELA DE CANDIDATOS            
026500*    (COPIA TAMBEM OS CAMPOS QUE 0005/0008 VAO PRECISAR, NA AREA          
026600*    DE TRABALHO INDEXADA PELO MESMO CND-IDX).                            
026700     ADD 1 TO CND-QTDE.                                                   
026800     MOVE NOTIF-ID         TO CAND-ID (CND-QTDE)                          
026900                              WT-CAND-NOTIF-ID (CND-QTDE).                
027000     MOVE ZERO             TO CAND-SCORE (CND-QTDE).                      
027100     MOVE "N"              TO CAND-SELECTED (CND-QTDE).                   
027200     MOVE "PORTAL          " TO CAND-SOURCE (CND-QTDE).                   
027300     MOVE NOTIF-TYPE       TO WT-CAND-TIPO (CND-QTDE).                    
027400     MOVE NOTIF-TITLE      TO WT-CAND-TITULO (CND-QTDE).                  
027500     MOVE NOTIF-PRIORITY   TO WT-CAND-PRIORIDADE (CND-QTDE).              
027600     MOVE AGE-DAYS         TO WT-CAND-IDADE (CND-QTDE).                   
027700     MOVE VIEWED           TO WT-CAND-VISTA (CND-QTDE).                   
027800     MOVE CLICKED          TO WT-CAND-CLICADA (CND-QTDE).                 
027900     MOVE DISMISSED        TO WT-CAND-DESCARTADA (CND-QTDE).              
028000     MOVE ASKED-QUESTION   TO WT-CAND-PERGUNTOU (CND-QTDE).               
028100 0001-GUARDA-CANDIDATO-FIM.                                               
028200     EXIT.                                                                
028300*----------------------------------------------------------------*        
028400 0002-LE-CLIENTE SECTION.                                                 
028500 0002.                                                                    
028600*    BATCH FLOW U4 PASSO 1: LE O UNICO REGISTRO CLIENT-PROFILE E          
028700*    COPIA O HISTORICO DE VISTOS PARA OS PARAMETROS DE CANDPIPE.          
028800     READ CLIFIL                                                          
028900         AT END                                                           
029000             DISPLAY "PORTFEED - CLIFIL VAZIO - SEM CLIENTE"              
029100     END-READ.                                                            
029200     MOVE CLIENT-ID    TO WT-CLIENT-ID.                                   
029300     MOVE COMPANY-NAME TO WT-COMPANY-NAME.                                
029400     MOVE HISTORY-COUNT TO CPF-QTDE-VISTOS.                               
029500     IF HISTORY-COUNT > ZERO                                              
029600         PERFORM 0002-COPIA-VISTO                                         
029700             THRU 0002-COPIA-VISTO-FIM                                    
029800             VARYING WT-HV-IDX FROM 1 BY 1                                
029900             UNTIL WT-HV-IDX > HISTORY-COUNT                              
030000     END-IF.                                                              
030100 0002-LE-CLIENTE-FIM.                                                     
030200     EXIT.                                                                
030300*----------------------------------------------------------------*        
030400 0002-COPIA-VISTO SECTION.                                                
030500 0002A.                                                                   
030600     MOVE HISTORY-IDS (WT-HV-IDX)                                         
030700         TO CPF-VISTOS (WT-HV-IDX).                                       
030800 0002-COPIA-VISTO-FIM.                                                    
030900     EXIT.                                                                
031000*----------------------------------------------------------------*        
031100 0003-LE-NOTIFICACAO SECTION.                                             
031200 0003.                                                                    
031300     READ NOTIFIL                                                         
031400         AT END                                                           
031500             SET FIM-NOTIFIL TO TRUE                                      
031600     END-READ.                                                            
031700 0003-LE-NOTIFICACAO-FIM.                                                 
031800     EXIT.                                                                
031900*----------------------------------------------------------------*        
032000 0004-FILTRA-VISTAS SECTION.                                              
032100 0004.                                                                    
032200*    BATCH FLOW U4 PASSO 2: CALL CANDPIPE COM O FILTRO DE VISTOS          
032300*    (CPF-FILTRO-VISTOS) CONTRA O HISTORICO COPIADO EM 0002.              
032400     MOVE CPF-FILTRO-VISTOS TO CPF-STEP-CODE.                             
032500     CALL "CANDPIPE" USING CND-TABELA-CANDIDATOS, CPF-PARAMETROS.         
032600     PERFORM 0004-CONTA-VISTAS                                            
032700         THRU 0004-CONTA-VISTAS-FIM                                       
032800         VARYING CND-IDX FROM 1 BY 1                                      
032900         UNTIL CND-IDX > CND-QTDE.                                        
033000 0004-FILTRA-VISTAS-FIM.                                                  
033100     EXIT.                                                                
033200*----------------------------------------------------------------*        
033300 0004-CONTA-VISTAS SECTION.                                               
033400 0004A.                                                                   
033500*    CANDPIPE MARCA CAND-SELECTED = "N" NO FILTRO DE VISTOS; O            
033600*    CONTADOR DE RESUMO PRECISA SABER QUANTOS FORAM ELIMINADOS.           
033700     IF CAND-NAO-SELEC (CND-IDX)                                          
033800         ADD 1 TO WT-CT-VISTAS                                            
033900     END-IF.                                                              
034000 0004-CONTA-VISTAS-FIM.                                                   
034100     EXIT.                                                                
034200*----------------------------------------------------------------*        
034300 0005-MONTA-SINAIS SECTION.                                               
034400 0005.                                                                    
034500*    BUSINESS RULES "U4 - PORTAL SIGNAL DERIVATION" + CALL                
034600*    WSSCORER COM O PRESET PORTAL. NOTIFICACOES JA ELIMINADAS NO          
034700*    FILTRO DE VISTOS NAO PRECISAM DE SCORE.                              
034800     IF CAND-NAO-SELEC (CND-IDX)                                          
034900         GO TO 0005-MONTA-SINAIS-FIM                                      
035000     END-IF.                                                              
035100     MOVE "PORTAL  " TO WCF-PRESET-COD.                                   
035200     PERFORM 0005-CALCULA-VALORES                                         
035300         THRU 0005-CALCULA-VALORES-FIM.                                   
035400     PERFORM 0005-MONTA-TABELA-SINAIS                                     
035500         THRU 0005-MONTA-TABELA-SINAIS-FIM.                               
035600     MOVE "N" TO WL-AUTORITATIVO WL-RECENTE.                              
035700     IF WT-CAND-PRIORIDADE (CND-IDX) = "CRITICAL"                         
035800         OR WT-CAND-TIPO (CND-IDX) = "ACTION-REQUIRED"                    
035900         MOVE "Y" TO WL-AUTORITATIVO                                      
036000     END-IF.                                                              
036100     IF WT-CAND-IDADE (CND-IDX) = ZERO                                    
036200         MOVE "Y" TO WL-RECENTE                                           
036300     END-IF.                                                              
036400     CALL "WSSCORER" USING WCF-CONFIGURACAO, SGT-TABELA-SINAIS,           
036500         WL-CONTEXTO, WL-SCORE-SAIDA.                                     
036600     MOVE WL-SCORE-SAIDA TO CAND-SCORE (CND-IDX).                         
036700 0005-MONTA-SINAIS-FIM.                                                   
036800     EXIT.                                                                
036900*----------------------------------------------------------------*        
037000 0005-CALCULA-VALORES SECTION.                                            
037100 0005A.                                                                   
037200*    CLICK/TIME-SPENT/HIDE/CONVERSION SAO SINAIS BINARIOS (1.0 OU         
037300*    ZERO) DE ACORDO COM OS FLAGS Y/N DA NOTIFICACAO. AUTHORITY           
037400*    VEM DA PRIORIDADE.                                                   
037500     MOVE ZERO TO WT-VALOR-CLICK WT-VALOR-TEMPO WT-VALOR-HIDE             
037600         WT-VALOR-CONVERSAO WT-VALOR-AUTORIDADE.                          
037700     IF WT-CAND-CLICADA (CND-IDX) = "Y"                                   
037800         MOVE 1.0 TO WT-VALOR-CLICK                                       
037900     END-IF.                                                              
038000     IF WT-CAND-VISTA (CND-IDX) = "Y"                                     
038100         MOVE 1.0 TO WT-VALOR-TEMPO                                       
038200     END-IF.                                                              
038300     IF WT-CAND-DESCARTADA (CND-IDX) = "Y"                                
038400         MOVE 1.0 TO WT-VALOR-HIDE                                        
038500     END-IF.                                                              
038600     IF WT-CAND-PERGUNTOU (CND-IDX) = "Y"                                 
038700         MOVE 1.0 TO WT-VALOR-CONVERSAO                                   
038800     END-IF.                                                              
038900     EVALUATE WT-CAND-PRIORIDADE (CND-IDX)                                
039000         WHEN "CRITICAL"                                                  
039100             MOVE 1.0  TO WT-VALOR-AUTORIDADE                             
039200         WHEN "HIGH    "                                                  
039300             MOVE 0.75 TO WT-VALOR-AUTORIDADE                             
039400         WHEN "NORMAL  "                                                  
039500             MOVE 0.5  TO WT-VALOR-AUTORIDADE                             
039600         WHEN "LOW     "                                                  
039700             MOVE 0.25 TO WT-VALOR-AUTORIDADE                             
039800         WHEN OTHER                                                       
039900             MOVE ZERO TO WT-VALOR-AUTORIDADE                             
040000     END-EVALUATE.                                                        
040100 0005-CALCULA-VALORES-FIM.                                                
040200     EXIT.                                                                
040300*----------------------------------------------------------------*        
040400 0005-MONTA-TABELA-SINAIS SECTION.                                        
040500 0005B.                                                                   
040600*    MONTA A SGT-TABELA-SINAIS (SIGNALTB.CPY) COM OS 5 SINAIS             
040700*    DERIVADOS PARA ESTA NOTIFICACAO.                                     
040800     MOVE 5 TO SGT-QTDE-SINAIS.                                           
040900     MOVE "CLICK       "  TO SIGNAL-TYPE (1).                             
041000     MOVE WT-VALOR-CLICK  TO SIGNAL-VALUE (1).                            
041100     MOVE 1.0             TO SIGNAL-WGT (1).                              
041200     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (1).                      
041300     MOVE "TIME-SPENT  "  TO SIGNAL-TYPE (2).                             
041400     MOVE WT-VALOR-TEMPO  TO SIGNAL-VALUE (2).                            
041500     MOVE 1.0             TO SIGNAL-WGT (2).                              
041600     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (2).                      
041700     MOVE "HIDE        "  TO SIGNAL-TYPE (3).                             
041800     MOVE WT-VALOR-HIDE   TO SIGNAL-VALUE (3).                            
041900     MOVE 1.0             TO SIGNAL-WGT (3).                              
042000     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (3).                      
042100     MOVE "CONVERSION  "  TO SIGNAL-TYPE (4).                             
042200     MOVE WT-VALOR-CONVERSAO TO SIGNAL-VALUE (4).                         
042300     MOVE 1.0             TO SIGNAL-WGT (4).                              
042400     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (4).                      
042500     MOVE "AUTHORITY   "  TO SIGNAL-TYPE (5).                             
042600     MOVE WT-VALOR-AUTORIDADE TO SIGNAL-VALUE (5).                        
042700     MOVE 1.0             TO SIGNAL-WGT (5).                              
042800     MOVE WT-CAND-IDADE (CND-IDX) TO SIGNAL-AGE (5).                      
042900 0005-MONTA-TABELA-SINAIS-FIM.                                            
043000     EXIT.                                                                
043100*----------------------------------------------------------------*        
043200 0006-SELECIONA SECTION.                                                  
043300 0006.                                                                    
043400*    BATCH FLOW U4 PASSO 4: SELECAO TOP-N, N=5 (PADRAO DO RUN).           
043500     MOVE CPF-SELECAO-TOPN TO CPF-STEP-CODE.                              
043600     MOVE WC-TOPN          TO CPF-TOPN.                                   
043700     CALL "CANDPIPE" USING CND-TABELA-CANDIDATOS, CPF-PARAMETROS.         
043800 0006-SELECIONA-FIM.                                                      
043900     EXIT.                                                                
044000*----------------------------------------------------------------*        
044100 0007-IMPRIME-CABECALHO SECTION.                                          
044200 0007.                                                                    
044300*    IMPRIME CABECALHO DE PAGINA (REPORTS - PORTAL FEED REPORT).          
044400     ACCEPT WT-DT-SISTEMA FROM DATE YYYYMMDD.                             
044500     ACCEPT WT-HR-SISTEMA FROM TIME.                                      
044600     ADD 1 TO WT-CT-PAGINA.                                               
044700     MOVE WT-DIA TO WR-CD-DIA.                                            
044800     MOVE WT-MES TO WR-CD-MES.                                            
044900     MOVE WT-ANO TO WR-CD-ANO.                                            
045000     MOVE WT-CLIENT-ID    TO WR-CAB-CLIENTE.                              
045100     MOVE WT-COMPANY-NAME TO WR-CAB-EMPRESA.                              
045200     WRITE FEEDFIL-REG FROM WR-CAB1.                                      
045300     WRITE FEEDFIL-REG FROM WR-SEP1.                                      
045400     WRITE FEEDFIL-REG FROM WR-CAB4.                                      
045500     WRITE FEEDFIL-REG FROM WR-SEP1.                                      
045600     MOVE 8 TO WT-CT-LINHAS.                                              
045700 0007-IMPRIME-CABECALHO-FIM.                                              
045800     EXIT.                                                                
045900*----------------------------------------------------------------*        
046000 0008-IMPRIME-DETALHE SECTION.                                            
046100 0008.                                                                    
046200*    UMA LINHA POR NOTIFICACAO SELECIONADA, EM ORDEM DE RANK.             
046300     IF NOT CAND-FOI-SELEC (CND-IDX)                                      
046400         GO TO 0008-IMPRIME-DETALHE-FIM                                   
046500     END-IF.                                                              
046600     PERFORM 0008-BUSCA-CAND-EXT                                          
046700         THRU 0008-BUSCA-CAND-EXT-FIM.                                    
046800     ADD 1 TO WT-CT-REPORTADOS.                                           
046900     MOVE WT-CT-REPORTADOS     TO PR-RANK.                                
047000     MOVE CAND-SCORE (CND-IDX) TO PR-SCORE.                               
047100     MOVE CAND-ID (CND-IDX)    TO PR-ITEM-ID.                             
047200     MOVE WT-CAND-TITULO (WT-CE-IDX) TO PR-TITULO.                        
047300     MOVE WT-CAND-TIPO (WT-CE-IDX) TO PR-POS-TIPO.                        
047400     MOVE WT-CAND-PRIORIDADE (WT-CE-IDX) TO PR-INTENT-PRIOR.              
047500     MOVE ZERO TO PR-VOLUME PR-CONV.                                      
047600     MOVE CAND-SOURCE (CND-IDX) TO PR-SOURCE.                             
047700     WRITE FEEDFIL-REG FROM PRIOLINE-REG.                                 
047800     ADD 1 TO WT-CT-LINHAS.                                               
047900 0008-IMPRIME-DETALHE-FIM.                                                
048000     EXIT.                                                                
048100*----------------------------------------------------------------*        
048200* 0006-SELECIONA (VIA CANDPIPE) REORDENA CND-ITEM POR SCORE, MAS *        
048300* CANDPIPE SO CONHECE OS 4 CAMPOS DE CANDTAB.CPY - A TABELA      *        
048400* PARALELA WT-TABELA-CAND-EXT NAO E TOCADA E FICA NA ORDEM DE    *        
048500* MONTAGEM. POR ISSO, AO IMPRIMIR, O NOTIF-ID E QUEM CORRELACIONA*        
048600* AS DUAS TABELAS - NUNCA MAIS O SUBSCRITO CND-IDX. (OS4561)     *        
048700*----------------------------------------------------------------*        
048800 0008-BUSCA-CAND-EXT SECTION.                                             
048900 0008A.                                                                   
049000     SET WT-CE-IDX TO 1.                                                  
049100     SEARCH WT-CAND-EXT                                                   
049200         AT END                                                           
049300             CONTINUE                                                     
049400         WHEN WT-CAND-NOTIF-ID (WT-CE-IDX) = CAND-ID (CND-IDX)            
049500             CONTINUE                                                     
049600     END-SEARCH.                                                          
049700 0008-BUSCA-CAND-EXT-FIM.                                                 
049800     EXIT.                                                                
049900*----------------------------------------------------------------*        
050000 0009-IMPRIME-RESUMO SECTION.                                             
050100 0009.                                                                    
050200*    CONTROL BREAK / RESUMO (REPORTS - PORTAL FEED REPORT).               
050300     WRITE FEEDFIL-REG FROM WR-SEP1.                                      
050400     MOVE WT-CT-LIDOS TO WR-RESUMO-VALOR.                                 
050500     MOVE "NOTIFICATIONS READ   " TO WR-RESUMO-ROTULO.                    
050600     WRITE FEEDFIL-REG FROM WR-RESUMO.                                    
050700     MOVE WT-CT-VISTAS TO WR-RESUMO-VALOR.                                
050800     MOVE "SEEN-FILTERED        " TO WR-RESUMO-ROTULO.                    
050900     WRITE FEEDFIL-REG FROM WR-RESUMO.                                    
051000     MOVE WT-CT-DESCARTADAS TO WR-RESUMO-VALOR.                           
051100     MOVE "DISMISSED-FILTERED   " TO WR-RESUMO-ROTULO.                    
051200     WRITE FEEDFIL-REG FROM WR-RESUMO.                                    
051300     MOVE WT-CT-REPORTADOS TO WR-RESUMO-VALOR.                            
051400     MOVE "REPORTED             " TO WR-RESUMO-ROTULO.                    
051500     WRITE FEEDFIL-REG FROM WR-RESUMO.                                    
051600 0009-IMPRIME-RESUMO-FIM.                                                 
051700     EXIT.                                                                
051800*----------------------------------------------------------------*        
051900 0010-TERMINA SECTION.                                                    
052000 0010.                                                                    
052100     CLOSE CLIFIL NOTIFIL FEEDFIL.                                        
052200 0010-TERMINA-FIM.                                                        
052300     EXIT.                                                                
052400*----------------------------------------------------------------*        
052500 9000-ABRIR-CLIFIL SECTION.                                               
052600 9000.                                                                    
052700     OPEN INPUT CLIFIL.                                                   
052800     IF WT-ST-CLIFIL NOT = "00"                                           
052900         DISPLAY "PORTFEED - ERRO ABERTURA CLIFIL: "                      
053000             WT-ST-CLIFIL                                                 
053100     END-IF.                                                              
053200 9000-ABRIR-CLIFIL-FIM.                                                   
053300     EXIT.                                                                
053400*----------------------------------------------------------------*        
053500 9010-ABRIR-NOTIFIL SECTION.                                              
053600 9010.                                                                    
053700     OPEN INPUT NOTIFIL.                                                  
053800     IF WT-ST-NOTIFIL NOT = "00"                                          
053900         DISPLAY "PORTFEED - ERRO ABERTURA NOTIFIL: "                     
054000             WT-ST-NOTIFIL                                                
054100     END-IF.                                                              
054200 9010-ABRIR-NOTIFIL-FIM.                                                  
054300     EXIT.                                                                
054400*----------------------------------------------------------------*        
054500 9020-ABRIR-FEEDFIL SECTION.                                              
054600 9020.                                                                    
054700     OPEN OUTPUT FEEDFIL.                                                 
054800     IF WT-ST-FEEDFIL NOT = "00"                                          
054900         DISPLAY "PORTFEED - ERRO ABERTURA FEEDFIL: "                     
055000             WT-ST-FEEDFIL                                                
055100     END-IF.                                                              
055200 9020-ABRIR-FEEDFIL-FIM.                                                  
055300     EXIT.                                                                
