000100IDENTIFICATION DIVISION.                                                  
000200*----------------------------------------------------------------*        
000300 PROGRAM-ID.    CANDPIPE.                                                 
000400 AUTHOR.        ALBERI NUNES.                                             
000500 INSTALLATION.  HBSIS TECNOLOGIA.                                         
000600 DATE-WRITTEN.  22/07/1986.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - EQUIPE DE BATCH ARTVISION.                  
000900*----------------------------------------------------------------*        
001000* SISTEMA:      ARTVISION - PIPELINE DE CANDIDATOS                        
001100* PROGRAMA:     CANDPIPE (SUBROTINA, SEM E/S DE ARQUIVO PROPRIA)          
001200*                                                                         
001300* OBJETIVO:     FILTRAR E SELECIONAR, DENTRO DE UMA TABELA DE             
001400*               CANDIDATOS MONTADA PELO CHAMADOR, OS ITENS QUE            
001500*               VAO PARA O RELATORIO FINAL. A ETAPA A EXECUTAR            
001600*               VEM EM CPF-STEP-CODE A CADA CHAMADA. CHAMADO POR          
001700*               SEOPRIOR E POR PORTFEED.                                  
001800*                                                                         
001900* VERSOES:      DATA        PROGRAMADOR   OS      DESCRICAO               
002000*               ----------  ------------  ------  --------------          
002100*               22/07/1986  A.NUNES       OS0255  VERSAO INICIAL -        
002200*                                                  DISTRIBUICAO DE        
002300*                                                  CARTEIRA POR           
002400*                                                  DISTANCIA              
002500*               05/05/1990  J.ALMEIDA     OS0980  CORRIGIDO CASO          
002600*                                                  DE CARTEIRA VA-        
002700*                                                  ZIA (TERMINAVA         
002800*                                                  COM ABEND)             
002900*               03/12/1998  M.SOUZA       Y2K01   REVISAO GERAL DE        
003000*                                                  DATAS DE 2 DIGI        
003100*                                                  TOS - SEM CAMPO        
003200*                                                  DE DATA NESTE          
003300*                                                  PROGRAMA, SEM A        
003400*                                                  TERACAO DE CODI        
003500*                                                  GO                     
003600*               20/02/2024  A.NUNES       OS4461  REESCRITO PARA O        
003700*                                                  CONTRATO ARTVI-        
003800*                                                  SION - A DISTRI        
003900*                                                  BUICAO POR DIS-        
004000*                                                  TANCIA DA VERSA        
004100*                                                  ANTERIOR DEU LU        
004200*                                                  GAR AOS FILTROS        
004300*                                                  E SELETORES DE         
004400*                                                  CANDIDATOS             
004500*               18/07/2024  A.NUNES       OS4503  INCLUIDO SELETOR        
004600*                                                  DE DIVERSIDADE         
004700*                                                  (MAX-POR-FONTE)        
004800*               11/06/2024  R.TEIXEIRA    OS4512  FILTRO DE VISTOS        
004900*                                                  PASSOU A ACEITA        
005000*                                                  ATE 50 IDS (ERA        
005100*                                                  20)                    
005200*----------------------------------------------------------------*        
005300 ENVIRONMENT DIVISION.                                                    
005400*----------------------------------------------------------------*        
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000*    SEM ARQUIVOS - SUBROTINA PURA DE FILTRO E SELECAO.                   
006100 DATA DIVISION.                                                           
006200*----------------------------------------------------------------*        
006300 WORKING-STORAGE SECTION.                                                 
006400*----------------------------------------------------------------*        
006500 01  WS-CONTADORES.                                                       
006600     03  WT-CT-LEITURA           PIC 9(3) COMP VALUE ZERO.                
006700     03  WT-CT-GRAVACAO          PIC 9(3) COMP VALUE ZERO.                
006800     03  WT-CT-FONTE             PIC 9(3) COMP VALUE ZERO.                
006900     03  WT-QTDE-SELECIONADOS    PIC 9(3) COMP VALUE ZERO.                
007000     03  FILLER-CONTADORES       PIC X(1).                                
007100 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.                            
007200     03  WT-CT-LEITURA-ED        PIC ZZ9.                                 
007300     03  WT-CT-GRAVACAO-ED       PIC ZZ9.                                 
007400     03  WT-CT-FONTE-ED          PIC ZZ9.                                 
007500     03  WT-QTDE-SELEC-ED        PIC ZZ9.                                 
007600     03  FILLER-CONTADORES-ED    PIC X(1).                                
007700*----------------------------------------------------------------*        
007800* TABELA TEMPORARIA USADA PELO SORT DE 9000-ORDENA-SCORE E PELAS *        
007900* CONTAGENS POR FONTE DE 5100-SELECAO-DIVERSIDADE.               *        
008000*----------------------------------------------------------------*        
008100 01  WS-AREA-ORDENACAO.                                                   
008200     03  WT-CAND-TROCA.                                                   
008300         05  WT-TR-ID            PIC X(12).                               
008400         05  WT-TR-SCORE         PIC S9(7)V9(4).                          
008500         05  WT-TR-SOURCE        PIC X(16).                               
008600         05  WT-TR-SELECTED      PIC X(1).                                
008700     03  WT-CAND-TROCA-R REDEFINES WT-CAND-TROCA.                         
008800         05  WT-TR-DUMP          PIC X(40).                               
008900     03  WT-FONTES-VISTAS OCCURS 16 TIMES                                 
009000             INDEXED BY WT-FT-IDX.                                        
009100         05  WT-FT-NOME          PIC X(16).                               
009200         05  WT-FT-QTDE          PIC 9(3) COMP.                           
009300     03  WT-PROX-IDX             PIC 9(3) COMP.                           
009400     03  FILLER-AREA-ORDENACAO   PIC X(1).                                
009500 01  WS-AREA-ORDENACAO-R REDEFINES WS-AREA-ORDENACAO.                     
009600     03  WT-AREA-ORDENACAO-DUMP  PIC X(306).                              
009700 77  WT-ACHOU-VISTO              PIC X(1) VALUE "N".                      
009800     88  ITEM-JA-VISTO           VALUE "Y".                               
009900 77  WT-ACHOU-FONTE              PIC X(1) VALUE "N".                      
010000     88  FONTE-JA-TABELADA       VALUE "Y".                               
010100*----------------------------------------------------------------*        
010200 LINKAGE SECTION.                                                         
010300*----------------------------------------------------------------*        
010400 COPY CANDTAB.                                                            
010500 COPY CPFPARM.                                                            
010600*----------------------------------------------------------------*        
010700 PROCEDURE DIVISION USING CND-TABELA-CANDIDATOS, CPF-PARAMETROS.          
010800*----------------------------------------------------------------*        
010900 0000-CONTROLE SECTION.                                                   
011000 0000.                                                                    
011100     PERFORM 9000-ORDENA-SCORE                                            
011200         THRU 9000-ORDENA-SCORE-FIM.                                      
011300     IF CPF-FILTRO-VISTOS                                                 
011400         PERFORM 4000-FILTRO-VISTOS                                       
011500             THRU 4000-FILTRO-VISTOS-FIM                                  
011600     END-IF.                                                              
011700     IF CPF-FILTRO-MINIMO                                                 
011800         PERFORM 4100-FILTRO-MINIMO                                       
011900             THRU 4100-FILTRO-MINIMO-FIM                                  
012000     END-IF.                                                              
012100     IF CPF-SELECAO-TOPN                                                  
012200         PERFORM 5000-SELECAO-TOPN                                        
012300             THRU 5000-SELECAO-TOPN-FIM                                   
012400     END-IF.                                                              
012500     IF CPF-SELECAO-DIVERSID                                              
012600         PERFORM 5100-SELECAO-DIVERSIDADE                                 
012700             THRU 5100-SELECAO-DIVERSIDADE-FIM                            
012800     END-IF.                                                              
012900     GOBACK.                                                              
013000 0000-CONTROLE-FIM.                                                       
013100     EXIT.                                                                
013200*----------------------------------------------------------------*        
013300 4000-FILTRO-VISTOS SECTION.                                              
013400 4000.                                                                    
013500*    REGRA DE NEGOCIO "U2 - SELECTION RULES" - FILTRO DE VISTOS:          
013600*    REMOVE DA TABELA TODO CANDIDATO CUJO ID CONSTA DA LISTA DE           
013700*    VISTOS RECEBIDA DO CHAMADOR (HISTORICO DO CLIENTE).                  
013800     PERFORM 4010-VERIFICA-VISTO                                          
013900         THRU 4010-VERIFICA-VISTO-FIM                                     
014000         VARYING CND-IDX FROM 1 BY 1                                      
014100         UNTIL CND-IDX > CND-QTDE.                                        
014200 4000-FILTRO-VISTOS-FIM.                                                  
014300     EXIT.                                                                
014400*----------------------------------------------------------------*        
014500 4010-VERIFICA-VISTO SECTION.                                             
014600 4010.                                                                    
014700     MOVE "N" TO WT-ACHOU-VISTO.                                          
014800     IF CPF-QTDE-VISTOS > ZERO                                            
014900         SET CPF-V-IDX TO 1                                               
015000         SEARCH CPF-VISTOS                                                
015100             AT END                                                       
015200                 CONTINUE                                                 
015300             WHEN CPF-VISTOS (CPF-V-IDX) = CAND-ID (CND-IDX)              
015400                 MOVE "Y" TO WT-ACHOU-VISTO                               
015500         END-SEARCH                                                       
015600     END-IF.                                                              
015700     IF ITEM-JA-VISTO                                                     
015800         SET CAND-NAO-SELEC (CND-IDX) TO TRUE                             
015900     END-IF.                                                              
016000 4010-VERIFICA-VISTO-FIM.                                                 
016100     EXIT.                                                                
016200*----------------------------------------------------------------*        
016300 4100-FILTRO-MINIMO SECTION.                                              
016400 4100.                                                                    
016500*    REGRA DE NEGOCIO "U2 - SELECTION RULES" - FILTRO DE SCORE            
016600*    MINIMO: CANDIDATO COM SCORE ABAIXO DO MINIMO NAO CONCORRE.           
016700     PERFORM 4110-VERIFICA-MINIMO                                         
016800         THRU 4110-VERIFICA-MINIMO-FIM                                    
016900         VARYING CND-IDX FROM 1 BY 1                                      
017000         UNTIL CND-IDX > CND-QTDE.                                        
017100 4100-FILTRO-MINIMO-FIM.                                                  
017200     EXIT.                                                                
017300*----------------------------------------------------------------*        
017400 4110-VERIFICA-MINIMO SECTION.                                            
017500 4110.                                                                    
017600     IF CAND-SCORE (CND-IDX) < CPF-SCORE-MINIMO                           
017700         SET CAND-NAO-SELEC (CND-IDX) TO TRUE                             
017800     END-IF.                                                              
017900 4110-VERIFICA-MINIMO-FIM.                                                
018000     EXIT.                                                                
018100*----------------------------------------------------------------*        
018200 5000-SELECAO-TOPN SECTION.                                               
018300 5000.                                                                    
018400*    REGRA DE NEGOCIO "U2 - SELECTION RULES" - SELETOR TOP-N:             
018500*    A TABELA JA ESTA ORDENADA POR SCORE DESCENDENTE (9000); OS           
018600*    PRIMEIROS CPF-TOPN CANDIDATOS AINDA NAO ELIMINADOS POR UM            
018700*    FILTRO ANTERIOR SAO MARCADOS COMO SELECIONADOS.                      
018800     MOVE ZERO TO WT-QTDE-SELECIONADOS.                                   
018900     PERFORM 5010-MARCA-SE-COUBER                                         
019000         THRU 5010-MARCA-SE-COUBER-FIM                                    
019100         VARYING CND-IDX FROM 1 BY 1                                      
019200         UNTIL CND-IDX > CND-QTDE                                         
019300             OR WT-QTDE-SELECIONADOS >= CPF-TOPN.                         
019400 5000-SELECAO-TOPN-FIM.                                                   
019500     EXIT.                                                                
019600*----------------------------------------------------------------*        
019700 5010-MARCA-SE-COUBER SECTION.                                            
019800 5010.                                                                    
019900     IF NOT CAND-FOI-SELEC (CND-IDX)                                      
020000         IF CAND-SELECTED (CND-IDX) NOT EQUAL "N"                         
020100             SET CAND-FOI-SELEC (CND-IDX) TO TRUE                         
020200             ADD 1 TO WT-QTDE-SELECIONADOS                                
020300         END-IF                                                           
020400     END-IF.                                                              
020500 5010-MARCA-SE-COUBER-FIM.                                                
020600     EXIT.                                                                
020700*----------------------------------------------------------------*        
020800 5100-SELECAO-DIVERSIDADE SECTION.                                        
020900 5100.                                                                    
021000*    REGRA DE NEGOCIO "U2 - SELECTION RULES" - SELETOR DE DIVER-          
021100*    SIDADE: PERCORRE A TABELA JA ORDENADA POR SCORE, SELECIONAN-         
021200*    DO ATE CPF-TOPN ITENS SEM DEIXAR NENHUMA FONTE PASSAR DE             
021300*    CPF-MAX-POR-FONTE ITENS SELECIONADOS.                                
021400     MOVE ZERO TO WT-QTDE-SELECIONADOS.                                   
021500     PERFORM 5101-LIMPA-LINHA-FONTE                                       
021600         THRU 5101-LIMPA-LINHA-FONTE-FIM                                  
021700         VARYING WT-FT-IDX FROM 1 BY 1                                    
021800         UNTIL WT-FT-IDX > 16.                                            
021900     PERFORM 5110-AVALIA-DIVERSIDADE                                      
022000         THRU 5110-AVALIA-DIVERSIDADE-FIM                                 
022100         VARYING CND-IDX FROM 1 BY 1                                      
022200         UNTIL CND-IDX > CND-QTDE                                         
022300             OR WT-QTDE-SELECIONADOS >= CPF-TOPN.                         
022400 5100-SELECAO-DIVERSIDADE-FIM.                                            
022500     EXIT.                                                                
022600*----------------------------------------------------------------*        
022700 5101-LIMPA-LINHA-FONTE SECTION.                                          
022800 5101.                                                                    
022900     MOVE SPACES TO WT-FT-NOME (WT-FT-IDX).                               
023000     MOVE ZERO   TO WT-FT-QTDE (WT-FT-IDX).                               
023100 5101-LIMPA-LINHA-FONTE-FIM.                                              
023200     EXIT.                                                                
023300*----------------------------------------------------------------*        
023400 5110-AVALIA-DIVERSIDADE SECTION.                                         
023500 5110.                                                                    
023600     IF CAND-FOI-SELEC (CND-IDX)                                          
023700         GO TO 5110-AVALIA-DIVERSIDADE-FIM                                
023800     END-IF.                                                              
023900     IF CAND-SELECTED (CND-IDX) = "N"                                     
024000         GO TO 5110-AVALIA-DIVERSIDADE-FIM                                
024100     END-IF.                                                              
024200     PERFORM 5120-LOCALIZA-FONTE                                          
024300         THRU 5120-LOCALIZA-FONTE-FIM.                                    
024400     IF WT-FT-QTDE (WT-FT-IDX) < CPF-MAX-POR-FONTE                        
024500         SET CAND-FOI-SELEC (CND-IDX) TO TRUE                             
024600         ADD 1 TO WT-QTDE-SELECIONADOS                                    
024700         ADD 1 TO WT-FT-QTDE (WT-FT-IDX)                                  
024800     END-IF.                                                              
024900 5110-AVALIA-DIVERSIDADE-FIM.                                             
025000     EXIT.                                                                
025100*----------------------------------------------------------------*        
025200 5120-LOCALIZA-FONTE SECTION.                                             
025300 5120.                                                                    
025400*    ACHA (OU ABRE) A LINHA DA FONTE DO CANDIDATO ATUAL NA TABELA         
025500*    DE CONTAGEM POR FONTE.                                               
025600     MOVE "N" TO WT-ACHOU-FONTE.                                          
025700     PERFORM 5121-TESTA-LINHA-FONTE                                       
025800         THRU 5121-TESTA-LINHA-FONTE-FIM                                  
025900         VARYING WT-FT-IDX FROM 1 BY 1                                    
026000         UNTIL WT-FT-IDX > 16                                             
026100             OR FONTE-JA-TABELADA.                                        
026200     IF NOT FONTE-JA-TABELADA                                             
026300         PERFORM 5122-ABRE-LINHA-FONTE                                    
026400             THRU 5122-ABRE-LINHA-FONTE-FIM                               
026500             VARYING WT-FT-IDX FROM 1 BY 1                                
026600             UNTIL WT-FT-IDX > 16                                         
026700                 OR FONTE-JA-TABELADA                                     
026800     END-IF.                                                              
026900 5120-LOCALIZA-FONTE-FIM.                                                 
027000     EXIT.                                                                
027100*----------------------------------------------------------------*        
027200 5121-TESTA-LINHA-FONTE SECTION.                                          
027300 5121.                                                                    
027400     IF WT-FT-NOME (WT-FT-IDX) = CAND-SOURCE (CND-IDX)                    
027500         MOVE "Y" TO WT-ACHOU-FONTE                                       
027600     END-IF.                                                              
027700 5121-TESTA-LINHA-FONTE-FIM.                                              
027800     EXIT.                                                                
027900*----------------------------------------------------------------*        
028000 5122-ABRE-LINHA-FONTE SECTION.                                           
028100 5122.                                                                    
028200     IF WT-FT-NOME (WT-FT-IDX) = SPACES                                   
028300         MOVE CAND-SOURCE (CND-IDX) TO WT-FT-NOME (WT-FT-IDX)             
028400         MOVE "Y" TO WT-ACHOU-FONTE                                       
028500     END-IF.                                                              
028600 5122-ABRE-LINHA-FONTE-FIM.                                               
028700     EXIT.                                                                
028800*----------------------------------------------------------------*        
028900 9000-ORDENA-SCORE SECTION.                                               
029000 9000.                                                                    
029100*    BOLHA DESCENDENTE POR CAND-SCORE - TABELA PEQUENA (200               
029200*    LINHAS NO MAXIMO), ORDENACAO SIMPLES BASTA. AS DUAS ETAPAS           
029300*    DE SELECAO SUPOEM QUE A TABELA CHEGA ORDENADA.                       
029400     IF CND-QTDE < 2                                                      
029500         GO TO 9000-ORDENA-SCORE-FIM                                      
029600     END-IF.                                                              
029700     PERFORM 9010-PASSADA-ORDENACAO                                       
029800         THRU 9010-PASSADA-ORDENACAO-FIM                                  
029900         VARYING WT-CT-LEITURA FROM 1 BY 1                                
030000         UNTIL WT-CT-LEITURA > CND-QTDE.                                  
030100 9000-ORDENA-SCORE-FIM.                                                   
030200     EXIT.                                                                
030300*----------------------------------------------------------------*        
030400 9010-PASSADA-ORDENACAO SECTION.                                          
030500 9010.                                                                    
030600     PERFORM 9020-COMPARA-TROCA                                           
030700         THRU 9020-COMPARA-TROCA-FIM                                      
030800         VARYING CND-IDX FROM 1 BY 1                                      
030900         UNTIL CND-IDX > CND-QTDE - 1.                                    
031000 9010-PASSADA-ORDENACAO-FIM.                                              
031100     EXIT.                                                                
031200*----------------------------------------------------------------*        
031300 9020-COMPARA-TROCA SECTION.                                              
031400 9020.                                                                    
031500     MOVE CND-IDX TO WT-PROX-IDX.                                         
031600     ADD 1 TO WT-PROX-IDX.                                                
031700     SET CND-IDX2 TO WT-PROX-IDX.                                         
031800     IF CAND-SCORE (CND-IDX) < CAND-SCORE (CND-IDX2)                      
031900         MOVE CAND-ID (CND-IDX)       TO WT-TR-ID                         
032000         MOVE CAND-SCORE (CND-IDX)    TO WT-TR-SCORE                      
032100         MOVE CAND-SOURCE (CND-IDX)   TO WT-TR-SOURCE                     
032200         MOVE CAND-SELECTED (CND-IDX) TO WT-TR-SELECTED                   
032300         MOVE CAND-ID (CND-IDX2)       TO CAND-ID (CND-IDX)               
032400         MOVE CAND-SCORE (CND-IDX2)    TO CAND-SCORE (CND-IDX)            
032500         MOVE CAND-SOURCE (CND-IDX2)   TO CAND-SOURCE (CND-IDX)           
032600         MOVE CAND-SELECTED (CND-IDX2) TO CAND-SELECTED (CND-IDX)         
032700         MOVE WT-TR-ID       TO CAND-ID (CND-IDX2)                        
032800         MOVE WT-TR-SCORE    TO CAND-SCORE (CND-IDX2)                     
032900         MOVE WT-TR-SOURCE   TO CAND-SOURCE (CND-IDX2)                    
033000         MOVE WT-TR-SELECTED TO CAND-SELECTED (CND-IDX2)                  
033100     END-IF.                                                              
033200 9020-COMPARA-TROCA-FIM.                                                  
033300     EXIT.                                                                
