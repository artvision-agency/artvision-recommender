000100*----------------------------------------------------------------*        
000200* SIGNALTB.CPY                                                   *        
000300* SISTEMA:      ARTVISION - MOTOR DE PONTUACAO (WSSCORER)        *        
000400* LAYOUT:       TABELA DE SINAIS DE INTERACAO (TRABALHO)         *        
000500* USO:          MONTADA POR SEOPRIOR/PORTFEED, LIDA POR WSSCORER *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               20/02/2024  A.NUNES       LAYOUT INICIAL - OS4460*        
000900*----------------------------------------------------------------*        
001000 01  SGT-TABELA-SINAIS.                                                   
001100     05  SGT-QTDE-SINAIS         PIC 9(2) COMP.                           
001200     05  FILLER-SGT-TABELA       PIC X(1).                                
001300     05  SGT-SINAL OCCURS 13 TIMES                                        
001400             INDEXED BY SGT-IDX.                                          
001500         10  SIGNAL-TYPE          PIC X(12).                              
001600         10  SIGNAL-VALUE         PIC S9(7)V9(4).                         
001700         10  SIGNAL-WGT           PIC S9(3)V9(4).                         
001800         10  SIGNAL-AGE           PIC 9(4).                               
001900         10  FILLER-SGT-SINAL     PIC X(1).                               
