000100*----------------------------------------------------------------*        
000200* METRREC.CPY                                                    *        
000300* SISTEMA:      ARTVISION - PRIORIZACAO DE CLUSTERS SEO          *        
000400* LAYOUT:       METRICAS SUPLEMENTARES DO CLUSTER (ENTRADA)      *        
000500* ARQUIVO:      METRFIL - CHAVE DE JUNCAO = CLUSTER-ID           *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               14/03/2024  A.NUNES       LAYOUT INICIAL - OS4471*        
000900*----------------------------------------------------------------*        
001000 01  METRFIL-REG.                                                         
001100     05  CLUSTER-ID              PIC X(12).                               
001200     05  CTR                     PIC 9V9(4).                              
001300     05  CONVERSION-RATE         PIC 9V9(4).                              
001400     05  REVENUE                 PIC 9(9).                                
001500     05  FILLER-METRREC          PIC X(4).                                
