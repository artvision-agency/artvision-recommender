000100*----------------------------------------------------------------*        
000200* CANDTAB.CPY                                                    *        
000300* SISTEMA:      ARTVISION - PIPELINE DE CANDIDATOS (CANDPIPE)    *        
000400* LAYOUT:       TABELA DE CANDIDATOS (TRABALHO)                  *        
000500* USO:          MONTADA POR SEOPRIOR/PORTFEED, FILTRADA E                 
000600*               SELECIONADA POR CANDPIPE                         *        
000700* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000800*               ----------  ------------  ----------------------*         
000900*               20/02/2024  A.NUNES       LAYOUT INICIAL - OS4460*        
001000*               11/06/2024  R.TEIXEIRA    AUMENTO PARA 200 ITENS *        
001100*               18/07/2024  A.NUNES       2A CHAVE (CND-IDX2) P/ *        
001200*                                          ORDENACAO EM CANDPIPE *        
001300*----------------------------------------------------------------*        
001400 01  CND-TABELA-CANDIDATOS.                                               
001500     05  CND-QTDE                PIC 9(3) COMP.                           
001600     05  FILLER-CND-TABELA       PIC X(1).                                
001700     05  CND-ITEM OCCURS 200 TIMES                                        
001800             INDEXED BY CND-IDX CND-IDX2.                                 
001900         10  CAND-ID              PIC X(12).                              
002000         10  CAND-SCORE           PIC S9(7)V9(4).                         
002100         10  CAND-SOURCE          PIC X(16).                              
002200         10  CAND-SELECTED        PIC X(1).                               
002300             88  CAND-FOI-SELEC   VALUE "Y".                              
002400             88  CAND-NAO-SELEC   VALUE "N".                              
002500         10  FILLER-CND-ITEM      PIC X(1).                               
