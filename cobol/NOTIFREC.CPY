000100*----------------------------------------------------------------*        
000200* NOTIFREC.CPY                                                   *        
000300* SISTEMA:      ARTVISION - FEED DE NOTIFICACOES DO PORTAL       *        
000400* LAYOUT:       NOTIFICACAO DO PORTAL DO CLIENTE (ENTRADA)       *        
000500* ARQUIVO:      NOTIFIL                                          *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               02/05/2024  A.NUNES       LAYOUT INICIAL - OS4498*        
000900*----------------------------------------------------------------*        
001000 01  NOTIFIL-REG.                                                         
001100     05  NOTIF-ID                PIC X(12).                               
001200     05  NOTIF-TYPE              PIC X(16).                               
001300         88  TIPO-MUDANCA-POS    VALUE "POSITION-CHANGE".                 
001400         88  TIPO-PICO-TRAFEGO   VALUE "TRAFFIC-SPIKE".                   
001500         88  TIPO-QUEDA-TRAFEGO  VALUE "TRAFFIC-DROP".                    
001600         88  TIPO-NOVAS-PALAVRAS VALUE "NEW-KEYWORDS".                    
001700         88  TIPO-RELATORIO-OK   VALUE "REPORT-READY".                    
001800         88  TIPO-ACAO-NECESS    VALUE "ACTION-REQUIRED".                 
001900         88  TIPO-MARCO          VALUE "MILESTONE".                       
002000     05  NOTIF-TITLE             PIC X(40).                               
002100     05  NOTIF-PRIORITY          PIC X(8).                                
002200         88  PRIORIDADE-BAIXA    VALUE "LOW".                             
002300         88  PRIORIDADE-NORMAL   VALUE "NORMAL".                          
002400         88  PRIORIDADE-ALTA     VALUE "HIGH".                            
002500         88  PRIORIDADE-CRITICA  VALUE "CRITICAL".                        
002600     05  AGE-DAYS                PIC 9(4).                                
002700     05  VIEWED                  PIC X(1).                                
002800         88  NOTIF-VISTA-SIM     VALUE "Y".                               
002900     05  CLICKED                 PIC X(1).                                
003000         88  NOTIF-CLICADA-SIM   VALUE "Y".                               
003100     05  DISMISSED               PIC X(1).                                
003200         88  NOTIF-DESCARTADA-SIM VALUE "Y".                              
003300     05  ASKED-QUESTION          PIC X(1).                                
003400         88  NOTIF-PERGUNTOU-SIM VALUE "Y".                               
003500     05  FILLER-NOTIFREC         PIC X(1).                                
