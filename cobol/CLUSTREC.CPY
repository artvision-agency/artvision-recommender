000100*----------------------------------------------------------------*        
000200* CLUSTREC.CPY                                                   *        
000300* SISTEMA:      ARTVISION - PRIORIZACAO DE CLUSTERS SEO          *        
000400* LAYOUT:       REGISTRO DE CLUSTER DE PALAVRAS-CHAVE (ENTRADA)  *        
000500* ARQUIVO:      CLUSTFIL                                         *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               14/03/2024  A.NUNES       LAYOUT INICIAL - OS4471*        
000900*               02/09/2024  R.TEIXEIRA    FILLER DE EXPANSAO     *RT0902  
001000*----------------------------------------------------------------*        
001100 01  CLUSTFIL-REG.                                                        
001200     05  CLUSTER-ID              PIC X(12).                               
001300     05  MAIN-KEYWORD            PIC X(40).                               
001400     05  SEARCH-VOLUME           PIC 9(7).                                
001500     05  CURRENT-POSITION        PIC 9(3).                                
001600     05  INTENT                  PIC X(13).                               
001700         88  INTENT-COMERCIAL    VALUE "COMMERCIAL".                      
001800         88  INTENT-INFORMATIVO  VALUE "INFORMATIONAL".                   
001900         88  INTENT-MISTO        VALUE "MIXED".                           
002000         88  INTENT-DESCONHECIDO VALUE "UNKNOWN".                         
002100     05  COMPETITION             PIC X(6).                                
002200         88  COMPETICAO-BAIXA    VALUE "LOW".                             
002300         88  COMPETICAO-MEDIA    VALUE "MEDIUM".                          
002400         88  COMPETICAO-ALTA     VALUE "HIGH".                            
002500     05  IMPRESSIONS             PIC 9(8).                                
002600     05  CLICKS                  PIC 9(7).                                
002700     05  CONVERSIONS             PIC 9(5).                                
002800     05  BOUNCE-RATE             PIC 9V9(4).                              
002900     05  AVG-TIME-ON-PAGE        PIC 9(4)V9.                              
003000     05  AGE-DAYS                PIC 9(4).                                
003100     05  FILLER-CLUSTREC         PIC X(5).                        RT0902  
