000100*----------------------------------------------------------------*        
000200* PRIOLINE.CPY                                                   *        
000300* SISTEMA:      ARTVISION - RELATORIOS DE PRIORIZACAO            *        
000400* LAYOUT:       LINHA DE IMPRESSAO PRIORITY-REPORT (SAIDA)       *        
000500* ARQUIVOS:     RPTFIL (SEOPRIOR) E FEEDFIL (PORTFEED)           *        
000600* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000700*               ----------  ------------  ----------------------*         
000800*               14/03/2024  A.NUNES       LAYOUT INICIAL - OS4471*        
000900*----------------------------------------------------------------*        
001000 01  PRIOLINE-REG.                                                        
001100     05  PR-RANK                 PIC Z9.                                  
001200     05  FILLER                  PIC X(1) VALUE SPACE.                    
001300     05  PR-SCORE                PIC ----9.9999.                          
001400     05  FILLER                  PIC X(1) VALUE SPACE.                    
001500     05  PR-ITEM-ID               PIC X(12).                              
001600     05  FILLER                  PIC X(1) VALUE SPACE.                    
001700     05  PR-TITULO                PIC X(40).                              
001800     05  FILLER                  PIC X(1) VALUE SPACE.                    
001900     05  PR-POS-TIPO              PIC X(13).                              
002000     05  FILLER                  PIC X(1) VALUE SPACE.                    
002100     05  PR-INTENT-PRIOR          PIC X(13).                              
002200     05  FILLER                  PIC X(1) VALUE SPACE.                    
002300     05  PR-VOLUME                PIC Z,ZZZ,ZZ9.                          
002400     05  FILLER                  PIC X(1) VALUE SPACE.                    
002500     05  PR-CONV                  PIC ZZZZ9.                              
002600     05  FILLER                  PIC X(1) VALUE SPACE.                    
002700     05  PR-SOURCE                PIC X(16).                              
002800     05  FILLER-PRIOLINE          PIC X(4).                               
