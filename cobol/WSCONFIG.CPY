000100*----------------------------------------------------------------*        
000200* WSCONFIG.CPY                                                   *        
000300* SISTEMA:      ARTVISION - MOTOR DE PONTUACAO (WSSCORER)        *        
000400* LAYOUT:       PARAMETROS DE CONFIGURACAO DE PESOS (LINKAGE)    *        
000500* USO:          MONTADA PELO CHAMADOR A PARTIR DE UM DOS QUATRO  *        
000600*               PRESETS (SEO/CONTENT/TASK/PORTAL) OU DO DEFAULT  *        
000700* VERSOES:      DATA        PROGRAMADOR   DESCRICAO              *        
000800*               ----------  ------------  ----------------------*         
000900*               20/02/2024  A.NUNES       LAYOUT INICIAL - OS4460*        
001000*----------------------------------------------------------------*        
001100 01  WCF-CONFIGURACAO.                                                    
001200     05  WCF-PRESET-COD          PIC X(8).                                
001300     05  WCF-QTDE-PESOS          PIC 9(2) COMP.                           
001400     05  WCF-PESO OCCURS 13 TIMES                                         
001500             INDEXED BY WCF-IDX.                                          
001600         10  WCF-TIPO-SINAL       PIC X(12).                              
001700         10  WCF-PESO-VALOR       PIC S9(3)V9(4).                         
001800         10  FILLER-WCF-PESO      PIC X(1).                               
001900     05  WCF-HALF-LIFE-DIAS      PIC 9(3) COMP.                           
002000     05  WCF-AUTHORITY-BOOST     PIC 9(1)V9(4).                           
002100     05  WCF-RECENCY-BOOST       PIC 9(1)V9(4).                           
002200     05  FILLER-WCF-CONFIG       PIC X(1).                                
